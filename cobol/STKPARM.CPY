000100***************************************************************
000200*  STKPARM  --  RUN PARAMETER RECORD (SINGLE RECORD)
000300*  INDUSTRY-PE FEEDS THE RELATIVE P/E ENTRY CHECK (SEE 320-
000400*  CHECK-ENTRY-THRESHOLDS IN STKEVAL.CBL).
000500***************************************************************
000600 01  PARM-REC-IN.
000700*    INDUSTRY-AVERAGE PRICE/EARNINGS RATIO FOR THE RUN.  A
000800*    COMPANY'S OWN P/E MUST FALL AT OR BELOW 70% OF THIS
000900*    FIGURE TO PASS THE RELATIVE-P/E ENTRY CHECK (SEE 320-
001000*    CHECK-ENTRY-THRESHOLDS IN STKEVAL.CBL).
001100     05  PA-INDUSTRY-PE         PIC 9(3)V99.
001200     05  FILLER                 PIC X(75).
