000100***************************************************************
000200*  STKFUND  --  FUNDAMENTALS INPUT RECORD
000300*  ONE RECORD PER COMPANY PER FISCAL YEAR.  FILE MUST ARRIVE
000400*  SORTED ASCENDING BY TICKER THEN YEAR -- STKEVAL BUILDS ITS
000500*  FUND-TABLE UNDER THAT ASSUMPTION (SEE 050-LOAD-FUND-TABLE).
000600*  A DASH-FLAG OF 'N' MEANS THE PAIRED AMOUNT IS UNKNOWN AND
000700*  THE AMOUNT FIELD ITSELF IS MEANINGLESS (LOW-VALUES/ZERO).
000800***************************************************************
000900 01  FUND-REC-IN.
001000*    TEN-CHARACTER TICKER SYMBOL, LEFT-JUSTIFIED, SPACE-FILLED.
001100     05  FI-TICKER              PIC X(10).
001200*    COMPANY NAME AS SUPPLIED BY THE FUNDAMENTALS PROVIDER.
001300     05  FI-COMPANY             PIC X(30).
001400*    FOUR-DIGIT FISCAL YEAR THIS RECORD REPORTS ON.
001500     05  FI-YEAR                PIC 9(4).
001600     05  FI-REVENUE-FLAG        PIC X(1).
001700         88  FI-REVENUE-KNOWN       VALUE 'Y'.
001800*    TOTAL REVENUE FOR THE FISCAL YEAR, WHOLE CURRENCY UNITS.
001900     05  FI-REVENUE             PIC S9(15).
002000     05  FI-NET-INCOME-FLAG     PIC X(1).
002100         88  FI-NET-INCOME-KNOWN    VALUE 'Y'.
002200*    NET INCOME (BOTTOM LINE) FOR THE FISCAL YEAR.
002300     05  FI-NET-INCOME          PIC S9(15).
002400     05  FI-EQUITY-FLAG         PIC X(1).
002500         88  FI-EQUITY-KNOWN        VALUE 'Y'.
002600*    TOTAL SHAREHOLDER EQUITY AT FISCAL YEAR END.
002700     05  FI-SHAREHOLDERS-EQUITY PIC S9(15).
002800     05  FI-DEBT-FLAG           PIC X(1).
002900         88  FI-DEBT-KNOWN           VALUE 'Y'.
003000*    TOTAL INTEREST-BEARING DEBT AT FISCAL YEAR END.
003100     05  FI-TOTAL-DEBT          PIC S9(15).
003200     05  FI-SHARES-FLAG         PIC X(1).
003300         88  FI-SHARES-KNOWN         VALUE 'Y'.
003400*    WEIGHTED-AVERAGE SHARES OUTSTANDING FOR THE FISCAL YEAR.
003500     05  FI-SHARES-OUTSTANDING  PIC 9(13).
003600     05  FI-FCF-FLAG            PIC X(1).
003700         88  FI-FCF-KNOWN            VALUE 'Y'.
003800*    OPERATING CASH FLOW LESS CAPITAL EXPENDITURES.
003900     05  FI-FREE-CASH-FLOW      PIC S9(15).
004000     05  FI-CURR-ASSETS-FLAG    PIC X(1).
004100         88  FI-CURR-ASSETS-KNOWN    VALUE 'Y'.
004200*    TOTAL CURRENT ASSETS FROM THE FISCAL-YEAR-END BALANCE SHEET.
004300     05  FI-CURRENT-ASSETS      PIC S9(15).
004400     05  FI-TOT-LIAB-FLAG       PIC X(1).
004500         88  FI-TOT-LIAB-KNOWN       VALUE 'Y'.
004600*    TOTAL LIABILITIES FROM THE FISCAL-YEAR-END BALANCE SHEET.
004700     05  FI-TOTAL-LIABILITIES   PIC S9(15).
004800     05  FILLER                 PIC X(10).
