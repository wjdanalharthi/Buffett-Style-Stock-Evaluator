000100***************************************************************
000200*  STKPRIC  --  CURRENT PRICE INPUT RECORD (ONE PER TICKER)
000300*  PRICE-SOURCE OF 'MISSING' MEANS THE TICKER WAS NOT QUOTED --
000400*  PR-PRICE-X LETS 065-READ-PRICEIN TEST FOR AN UNPUNCHED PRICE
000500*  WITHOUT DISTURBING THE NUMERIC PICTURE.
000600***************************************************************
000700 01  PRICE-REC-IN.
000800*    TEN-CHARACTER TICKER, MATCHED AGAINST FUND-TABLE AND
000900*    PORT-TABLE BY 065-READ-PRICEIN'S CALLERS.
001000     05  PR-TICKER              PIC X(10).
001100*    LAST KNOWN TRADE PRICE.  WHEN UNPUNCHED (ALL SPACES VIA
001200*    PR-PRICE-X) THE TICKER WAS NOT QUOTED FOR THIS RUN.
001300     05  PR-PRICE               PIC 9(7)V99.
001400     05  PR-PRICE-X REDEFINES PR-PRICE
001500                                PIC X(9).
001600*    QUOTE ORIGIN, E.G. 'LIVE', 'CLOSE', OR 'MISSING'.
001700     05  PR-SOURCE              PIC X(7).
001800     05  FILLER                 PIC X(74).
