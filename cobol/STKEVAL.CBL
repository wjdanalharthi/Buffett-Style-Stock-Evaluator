000100*-----------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------*
000400 PROGRAM-ID.  STKEVAL.
000500 AUTHOR. L FENWICK.
000600 INSTALLATION. MERIDIAN TRUST INVESTMENT SERVICES.
000700 DATE-WRITTEN. 03/14/87.
000800 DATE-COMPILED. 03/14/87.
000900 SECURITY. NON-CONFIDENTIAL.
001000***************************************************************
001100*  THIS PROGRAM CREATES THE BUFFETT-STYLE STOCK EVALUATION
001200*  REPORT FOR THE TRUST DEPARTMENT'S HELD PORTFOLIOS.
001300*
001400*  MODIFICATION LOG:
001500*  03/14/87  LF   ORIG   INITIAL RELEASE.  SCORECARD SECTION      ORIG
001600*                        AND VALUATION SECTION ONLY.
001700*  11/02/87  LF   CR-014 ADDED ERROR MESSAGE WHEN PORTFOLIO       CR-014
001800*                        FILE IS MISSING TICKER/SHARES/COST.
001900*  06/19/89  TO   CR-041 ADDED ENTRY-CHECK SECTION (P/B, NET-     CR-041
002000*                        NET, RELATIVE P/E) PER RESEARCH DESK
002100*                        REQUEST.
002200*  02/08/90  TO   CR-057 CORRECTED DEBT-TO-EQUITY RULE TO FAIL    CR-057
002300*                        (NOT UNDECIDED) WHEN EQUITY IS ZERO.
002400*  09/25/91  MV   CR-088 ADDED CURRENCY DERIVATION FROM TICKER    CR-088
002500*                        SUFFIX FOR OVERSEAS HOLDINGS.
002600*  04/03/93  MV   CR-102 FUND-TABLE WIDENED TO 500 TICKERS.       CR-102
002700*  01/17/95  DH   CR-133 CORRECTED ROE PASS-RATIO TO EXCLUDE      CR-133
002800*                        YEARS WITH UNDEFINED ROE FROM THE
002900*                        DENOMINATOR.
003000*  08/11/98  DH   Y2K-01 FISCAL YEAR AND RUN-DATE FIELDS          Y2K-01
003100*                        EXPANDED TO FOUR-DIGIT YEARS. NO
003200*                        WINDOWED-YEAR ARITHMETIC REMAINS.
003300*  03/02/99  DH   Y2K-02 REVIEWED ALL DATE COMPARES -- NONE       Y2K-02
003400*                        DEPEND ON A TWO-DIGIT YEAR. SIGNED
003500*                        OFF FOR YEAR 2000 READINESS.
003600*  07/14/01  SA   CR-171 ADDED FCF POSITIVE-YEARS RULE (5TH       CR-171
003700*                        SCORECARD RULE); PRIOR RELEASE ONLY
003800*                        CARRIED FOUR RULES.
003900*  05/30/04  SA   CR-206 AGGREGATE SCORE NOW PRINTS 'N/A' WHEN    CR-206
004000*                        NO RULE IS DECIDABLE INSTEAD OF ZERO.
004100*  10/09/08  RB   CR-249 ADDED CONTROL TOTALS FOR RECORDS READ    CR-249
004200*                        AND TICKERS LOADED PER AUDIT REQUEST.
004300*  02/26/12  RB   CR-288 PARAMETER FILE ADDED FOR INDUSTRY P/E    CR-288
004400*                        (WAS HARD-CODED AT 20.00).
004500*  06/15/16  JW   CR-317 CLEAN-UP OF PARAGRAPH NUMBERING AND      CR-317
004600*                        REMOVED DEAD GO TO FROM 100-SERIES.
004700*  09/20/19  JW   CR-340 WEIGHT COMPUTATION SPLIT INTO ITS OWN    CR-340
004800*                        SECOND PASS OVER PORT-TABLE SO A ZERO
004900*                        TOTAL MARKET VALUE NO LONGER ABENDS
005000*                        THE VALUATION SECTION.
005100***************************************************************
005200
005300*-----------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500*-----------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    FUND-FILE -- FUNDAMENTALS INPUT, SORTED ASCENDING BY
006500*    TICKER THEN YEAR.  READ SEQUENTIALLY BY 050-LOAD-FUND-
006600*    TABLE INTO FUND-TABLE, ONE TABLE ENTRY PER TICKER WITH A
006700*    FIVE-YEAR ROLLING WINDOW OF ANNUAL FIGURES.
006800     SELECT FUND-FILE
006900*    LOGICAL FILE ASSIGNMENT.
007000     ASSIGN TO FUNDIN
007100*    FILE-STATUS CLAUSE.
007200       FILE STATUS IS FCODE1.
007300
007400*    PORT-FILE -- PORTFOLIO HOLDINGS INPUT, ONE RECORD PER
007500*    TICKER HELD.  DRIVES BOTH THE 100-SERIES VALUATION
007600*    PARAGRAPHS AND, VIA PORT-TABLE, THE TICKER LIST SHARED
007700*    BY THE 200-SERIES SCORECARD AND 300-SERIES ENTRY-CHECK
007800*    PARAGRAPHS.
007900     SELECT PORT-FILE
008000*    LOGICAL FILE ASSIGNMENT.
008100     ASSIGN TO PORTIN
008200*    FILE-STATUS CLAUSE.
008300       FILE STATUS IS FCODE2.
008400
008500*    PRICE-FILE -- CURRENT-PRICE QUOTES, ONE RECORD PER TICKER.
008600*    A MISSING QUOTE LEAVES PT-PRICE-KNOWN-SW SET TO 'N' AND
008700*    THE HOLDING'S MARKET VALUE UNKNOWN FOR THE VALUATION TOTAL.
008800     SELECT PRICE-FILE
008900*    LOGICAL FILE ASSIGNMENT.
009000     ASSIGN TO PRICEIN
009100*    FILE-STATUS CLAUSE.
009200       FILE STATUS IS FCODE3.
009300
009400*    PARM-FILE -- SINGLE-RECORD RUN PARAMETER FILE.  SUPPLIES
009500*    THE INDUSTRY-AVERAGE P/E USED BY THE RELATIVE P/E
009600*    ENTRY-CHECK PARAGRAPHS (SEE 320-CHECK-ENTRY-THRESHOLDS).
009700     SELECT PARM-FILE
009800*    LOGICAL FILE ASSIGNMENT.
009900     ASSIGN TO PARAMIN
010000*    FILE-STATUS CLAUSE.
010100       FILE STATUS IS FCODE4.
010200
010300*    RPT-FILE -- THE ONE PRINTED REPORT, CARRYING ALL THREE
010400*    REPORT SECTIONS (VALUATION, SCORECARD, ENTRY CHECK) IN
010500*    TICKER SEQUENCE, ONE SET OF SECTIONS PER TICKER.
010600     SELECT RPT-FILE
010700*    LOGICAL FILE ASSIGNMENT.
010800     ASSIGN TO RPTOUT
010900*    FILE-STATUS CLAUSE.
011000       FILE STATUS IS FCODE5.
011100
011200*-----------------------------------------------------------*
011300 DATA DIVISION.
011400*-----------------------------------------------------------*
011500 FILE SECTION.
011600*-----------------------------------------------------------*
011700*  FD ENTRIES FOR THE FOUR INPUT FILES AND THE ONE REPORT
011800*  OUTPUT FILE.  EACH INPUT FD COPIES ITS RECORD LAYOUT FROM
011900*  A DEDICATED COPYBOOK RATHER THAN CODING THE FIELDS INLINE,
012000*  SO THE SAME LAYOUT CAN BE SHARED IF A SECOND PROGRAM EVER
012100*  NEEDS TO READ THESE FILES.
012200*-----------------------------------------------------------*
012300 FD  FUND-FILE
012400*    RECORDING-MODE CLAUSE.
012500     RECORDING MODE IS F
012600*    LABEL-RECORDS CLAUSE.
012700     LABEL RECORDS ARE STANDARD
012800*    BLOCK-CONTAINS CLAUSE.
012900     BLOCK CONTAINS 0 RECORDS
013000*    DATA-RECORD CLAUSE.
013100     DATA RECORD IS FUND-REC-IN.
013200*    PULLS IN THE SHOP COPYBOOK.
013300     COPY STKFUND.
013400
013500 FD  PORT-FILE
013600*    RECORDING-MODE CLAUSE.
013700     RECORDING MODE IS F
013800*    LABEL-RECORDS CLAUSE.
013900     LABEL RECORDS ARE STANDARD
014000*    BLOCK-CONTAINS CLAUSE.
014100     BLOCK CONTAINS 0 RECORDS
014200*    DATA-RECORD CLAUSE.
014300     DATA RECORD IS PORT-REC-IN.
014400*    PULLS IN THE SHOP COPYBOOK.
014500     COPY STKHOLD.
014600
014700 FD  PRICE-FILE
014800*    RECORDING-MODE CLAUSE.
014900     RECORDING MODE IS F
015000*    LABEL-RECORDS CLAUSE.
015100     LABEL RECORDS ARE STANDARD
015200*    BLOCK-CONTAINS CLAUSE.
015300     BLOCK CONTAINS 0 RECORDS
015400*    DATA-RECORD CLAUSE.
015500     DATA RECORD IS PRICE-REC-IN.
015600*    PULLS IN THE SHOP COPYBOOK.
015700     COPY STKPRIC.
015800
015900 FD  PARM-FILE
016000*    RECORDING-MODE CLAUSE.
016100     RECORDING MODE IS F
016200*    LABEL-RECORDS CLAUSE.
016300     LABEL RECORDS ARE STANDARD
016400*    BLOCK-CONTAINS CLAUSE.
016500     BLOCK CONTAINS 0 RECORDS
016600*    DATA-RECORD CLAUSE.
016700     DATA RECORD IS PARM-REC-IN.
016800*    PULLS IN THE SHOP COPYBOOK.
016900     COPY STKPARM.
017000
017100*    RPT-FILE IS NOT COPYBOOK-DRIVEN -- THE REPORT LAYOUT IS
017200*    CARRIED INSTEAD BY THE 01-LEVEL PRINT-LINE RECORDS IN
017300*    WORKING-STORAGE (VAL-HEADING-LINE, SCR-TICKER-HEADING,
017400*    ENT-HEADING-LINE, AND THEIR ASSOCIATED DETAIL/TOTAL LINES),
017500*    EACH MOVED TO RPT-REC BEFORE THE WRITE.
017600 FD  RPT-FILE
017700*    RECORDING-MODE CLAUSE.
017800     RECORDING MODE IS F
017900*    LABEL-RECORDS CLAUSE.
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 132 CHARACTERS
018200*    BLOCK-CONTAINS CLAUSE.
018300     BLOCK CONTAINS 0 RECORDS
018400*    DATA-RECORD CLAUSE.
018500     DATA RECORD IS RPT-REC.
018600 01  RPT-REC                       PIC X(132).
018700
018800 WORKING-STORAGE SECTION.
018900
019000 01  FILE-STATUS-CODES.
019100*    FCODE1 THROUGH FCODE5 CATCH THE TWO-CHARACTER FILE STATUS
019200*    FOR EACH OF THE FOUR INPUT FILES AND THE ONE REPORT FILE,
019300*    IN THE SAME ORDER AS THE SELECT CLAUSES ABOVE.  '00' IS
019400*    SUCCESSFUL COMPLETION; '10' IS END OF FILE ON A READ.
019500     05  FCODE1                  PIC X(2).
019600*    CONDITION-NAME -- FUND-CODE-READ.
019700         88  FUND-CODE-READ          VALUE SPACES.
019800*    CONDITION-NAME -- FUND-CODE-EOF.
019900         88  FUND-CODE-EOF            VALUE '10'.
020000*    WORKING FIELD -- FCODE2.
020100     05  FCODE2                  PIC X(2).
020200*    CONDITION-NAME -- PORT-CODE-READ.
020300         88  PORT-CODE-READ          VALUE SPACES.
020400*    CONDITION-NAME -- PORT-CODE-EOF.
020500         88  PORT-CODE-EOF            VALUE '10'.
020600*    WORKING FIELD -- FCODE3.
020700     05  FCODE3                  PIC X(2).
020800*    CONDITION-NAME -- PRICE-CODE-READ.
020900         88  PRICE-CODE-READ         VALUE SPACES.
021000*    CONDITION-NAME -- PRICE-CODE-EOF.
021100         88  PRICE-CODE-EOF           VALUE '10'.
021200*    PARM-FILE IS A SINGLE-RECORD FILE READ ONCE IN 000-
021300*    HOUSEKEEPING -- NO 88-LEVELS ARE NEEDED FOR ITS STATUS.
021400     05  FCODE4                  PIC X(2).
021500*    RPT-FILE STATUS -- CHECKED ONLY BY EYE ON AN ABEND, NOT
021600*    TESTED IN LOGIC, SO NO 88-LEVELS ARE CARRIED FOR IT EITHER.
021700     05  FCODE5                  PIC X(2).
021800*    WORKING FIELD -- FILLER.
021900     05  FILLER                  PIC X(2).
022000
022100***************************************************************
022200*  PROGRAM SWITCHES -- DECLARED AS STANDALONE 77-LEVEL ITEMS,
022300*  SHOP HABIT, RATHER THAN BUNDLED UNDER ONE 01-LEVEL GROUP.
022400*  EACH IS A ONE-BYTE INDEPENDENT DATA ITEM WITH ITS OWN
022500*  88-LEVEL CONDITION NAME FOR THE PROCEDURE DIVISION TESTS.
022600***************************************************************
022700*  SET TO 'Y' (NO-MORE-FUND) BY 055-READ-FUNDIN WHEN THE
022800*  FUNDAMENTALS FEED HITS END OF FILE.
022900 77  WS-FUND-EOF-SW          PIC X(1)  VALUE 'N'.
023000*    CONDITION-NAME -- NO-MORE-FUND.
023100     88  NO-MORE-FUND                  VALUE 'Y'.
023200*  SET BY 085-READ-PORTIN, SAME PATTERN, FOR THE PORTFOLIO
023300*  HOLDINGS FEED.
023400 77  WS-PORT-EOF-SW          PIC X(1)  VALUE 'N'.
023500*    CONDITION-NAME -- NO-MORE-PORT.
023600     88  NO-MORE-PORT                  VALUE 'Y'.
023700*  SET BY 065-READ-PRICEIN FOR THE CURRENT-PRICE FEED.
023800 77  WS-PRICE-EOF-SW         PIC X(1)  VALUE 'N'.
023900*    CONDITION-NAME -- NO-MORE-PRICE.
024000     88  NO-MORE-PRICE                 VALUE 'Y'.
024100*  STICKY FLAG -- ONCE FLIPPED TO 'N' BY 087-VALIDATE-PORT-REC
024200*  IT STAYS 'N' FOR THE REST OF THE RUN, SUPPRESSING THE ENTIRE
024300*  VALUATION SECTION FOR A BAD PORTFOLIO FEED (CR-014).
024400 77  WS-PORTFOLIO-VALID-SW   PIC X(1)  VALUE 'Y'.
024500*    CONDITION-NAME -- PORTFOLIO-VALID.
024600     88  PORTFOLIO-VALID               VALUE 'Y'.
024700*  'Y' ONLY IF AT LEAST ONE HOLDING PRICED SUCCESSFULLY; GUARDS
024800*  THE WEIGHT DIVIDE IN 125 AND THE P&L TOTAL PRINTED BY 130
024900*  SO A ZERO-DIVIDE CANNOT OCCUR WHEN EVERY PRICE IS MISSING
025000*  (CR-340).
025100 77  WS-TOTAL-MV-KNOWN-SW    PIC X(1)  VALUE 'N'.
025200*    CONDITION-NAME -- TOTAL-MV-KNOWN.
025300     88  TOTAL-MV-KNOWN                VALUE 'Y'.
025400*  SCRATCH RESULT OF THE DUPLICATE-TICKER CHECK IN 092-CHECK-
025500*  ONE-HOLDING; RESET EACH TIME THAT PARAGRAPH RUNS.
025600 77  WS-TICKER-FOUND-SW      PIC X(1)  VALUE 'N'.
025700*    CONDITION-NAME -- TICKER-ALREADY-LISTED.
025800     88  TICKER-ALREADY-LISTED         VALUE 'Y'.
025900*  SCRATCH RESULT OF THE SEARCH ALL FUND-TABLE LOOKUP IN 210
026000*  AND 310; RESET AT THE TOP OF EACH PARAGRAPH BEFORE THE SEARCH.
026100 77  WS-FUND-FOUND-SW        PIC X(1)  VALUE 'N'.
026200*    CONDITION-NAME -- FUND-ENTRY-FOUND.
026300     88  FUND-ENTRY-FOUND              VALUE 'Y'.
026400*  SCRATCH RESULT OF THE PRICE-TABLE SEARCH IN 110 AND 315;
026500*  RESET AT THE TOP OF EACH PARAGRAPH BEFORE THE SEARCH.
026600 77  WS-PRICE-FOUND-SW       PIC X(1)  VALUE 'N'.
026700*    CONDITION-NAME -- PRICE-ENTRY-FOUND.
026800     88  PRICE-ENTRY-FOUND             VALUE 'Y'.
026900*  SET IN 050-LOAD-FUND-TABLE TO AVOID TESTING FT-TICKER AT
027000*  SUBSCRIPT ZERO ON THE VERY FIRST FUND-FILE RECORD OF THE RUN.
027100 77  WS-NEW-TICKER-SW        PIC X(1)  VALUE 'N'.
027200
027300*  LINES-PER-PAGE BEFORE A NEW PAGE HEADING IS FORCED.  55
027400*  MATCHES THE SHOP'S STANDARD 11-INCH FANFOLD FORM WITH TOP
027500*  AND BOTTOM MARGINS ALLOWED FOR (SEE 010-WRITE-REPORT-
027600*  HEADERS AND THE OVERFLOW TESTS IN EACH SECTION DRIVER).
027700 77  REPORT-MAX-LINES            PIC 9(2)  VALUE 55.
027800
027900 01  COUNTERS-AND-ACCUMULATORS.
028000*    ALL SUBSCRIPTS, RECORD COUNTS AND TALLIES ARE DECLARED
028100*    COMP -- THIS SHOP NEVER RUNS A LOOP CONTROL OR A COUNT
028200*    FIELD IN ZONED DISPLAY.  MONEY TOTALS BELOW ARE COMP-3,
028300*    MATCHING THE PACKED-DECIMAL AMOUNT FIELDS THEY ACCUMULATE.
028400     05  FUND-RECS-READ           PIC S9(6) COMP.
028500*    WORKING FIELD -- FUND-TICKERS-LOADED.
028600     05  FUND-TICKERS-LOADED      PIC S9(4) COMP.
028700*    WORKING FIELD -- PRICE-TICKERS-LOADED.
028800     05  PRICE-TICKERS-LOADED     PIC S9(4) COMP.
028900*    WORKING FIELD -- PORT-RECS-READ.
029000     05  PORT-RECS-READ           PIC S9(6) COMP.
029100*    WORKING FIELD -- PORT-RECS-PRICED.
029200     05  PORT-RECS-PRICED         PIC S9(6) COMP.
029300*    WORKING FIELD -- PORT-RECS-UNPRICED.
029400     05  PORT-RECS-UNPRICED       PIC S9(6) COMP.
029500*    WORKING FIELD -- DISTINCT-TICKER-COUNT.
029600     05  DISTINCT-TICKER-COUNT    PIC S9(4) COMP.
029700*    WORKING FIELD -- SCOR-TICKERS-EVALUATED.
029800     05  SCOR-TICKERS-EVALUATED   PIC S9(4) COMP.
029900*    WORKING FIELD -- ENTR-TICKERS-EVALUATED.
030000     05  ENTR-TICKERS-EVALUATED   PIC S9(4) COMP.
030100*    BUMPED BY 320-CHECK-ENTRY-THRESHOLDS EVERY TIME A TICKER'S
030200*    ANY-PASS VERDICT COMES BACK 'PASS'; PRINTED BY 340.
030300     05  ENTR-ANY-PASS-COUNT      PIC S9(4) COMP.
030400*    WORKING FIELD -- PAGE-NUM.
030500     05  PAGE-NUM                 PIC 9(3)  VALUE 0.
030600*    WORKING FIELD -- LINE-COUNT.
030700     05  LINE-COUNT               PIC 9(2)  VALUE 0.
030800*    RUNNING PORTFOLIO TOTALS FOR SECTION 1 -- MARKET VALUE ONLY
030900*    ACCUMULATES PRICED HOLDINGS (SEE 125-COMPUTE-HOLDING-
031000*    WEIGHTS); COST ACCUMULATES EVERY HOLDING REGARDLESS OF
031100*    WHETHER IT PRICED, SO P&L IS ONLY MEANINGFUL WHEN TOTAL-MV-
031200*    KNOWN IS TRUE.
031300     05  WS-TOTAL-MARKET-VALUE    PIC S9(13)V99 COMP-3.
031400*    WORKING FIELD -- WS-TOTAL-COST.
031500     05  WS-TOTAL-COST            PIC S9(13)V99 COMP-3.
031600*    WORKING FIELD -- WS-TOTAL-PL.
031700     05  WS-TOTAL-PL              PIC S9(13)V99 COMP-3.
031800*    WORKING FIELD -- FILLER.
031900     05  FILLER                   PIC X(1).
032000
032100 01  WS-CURRENT-DATE-FIELDS.
032200*    LOADED ONCE FROM FUNCTION CURRENT-DATE IN 000-HOUSEKEEPING
032300*    AND PRINTED ON EVERY PAGE HEADING BY 010-WRITE-REPORT-
032400*    HEADERS -- NOT REFRESHED DURING THE RUN.
032500     05  WS-CURRENT-DATE.
032600         10  WS-CURRENT-YEAR      PIC 9(4).
032700         10  WS-CURRENT-MONTH     PIC 9(2).
032800         10  WS-CURRENT-DAY       PIC 9(2).
032900*    WORKING FIELD -- FILLER.
033000     05  FILLER                   PIC X(1).
033100
033200*    CURRENT REPORT-SECTION TITLE ('PORTFOLIO VALUATION',
033300*    'BUFFETT SCORECARD', OR 'ENTRY-CHECK EVALUATION'), MOVED
033400*    INTO HDR-TITLE EVERY TIME 010-WRITE-REPORT-HEADERS FIRES.
033500 01  WS-SECTION-TITLE            PIC X(45) VALUE SPACES.
033600
033700***************************************************************
033800*  RUN PARAMETERS
033900***************************************************************
034000 01  PARM-VALUES.
034100*    INDUSTRY-AVERAGE P/E LOADED FROM PARM-REC-IN (PA-INDUSTRY-
034200*    PE) BY 000-HOUSEKEEPING.  THE 20.00 VALUE CLAUSE IS ONLY A
034300*    DEFAULT IN CASE THE PARAMETER FILE IS EMPTY.
034400     05  WS-INDUSTRY-PE           PIC 9(3)V99 VALUE 20.00.
034500*    WORKING FIELD -- FILLER.
034600     05  FILLER                   PIC X(1).
034700
034800***************************************************************
034900*  FUND-TABLE  --  IN-MEMORY FUNDAMENTALS STORE, BUILT AT 050.
035000*  LOADED FROM FUND-FILE, WHICH ARRIVES SORTED ASCENDING BY
035100*  TICKER THEN YEAR, SO THE TABLE ITSELF STAYS ASCENDING BY
035200*  TICKER AND SUPPORTS SEARCH ALL (SEE 210-EVALUATE-SCORECARD
035300*  -TICKER AND 310-EVALUATE-ENTRY-CHECK-TICKER).  ONLY THE
035400*  LAST FIVE FISCAL YEARS PER TICKER ARE KEPT -- 052-ADD-YEAR
035500*  -TO-WINDOW SHIFTS THE WINDOW LEFT WHEN A SIXTH YEAR ARRIVES.
035600***************************************************************
035700 01  FUND-TABLE.
035800*    WORKING FIELD -- FUND-ENTRY.
035900     05  FUND-ENTRY OCCURS 1 TO 500 TIMES
036000*    OCCURS DEPENDING-ON CLAUSE.
036100             DEPENDING ON FUND-TICKERS-LOADED
036200             ASCENDING KEY IS FT-TICKER
036300*    INDEXED-BY CLAUSE FOR TABLE SEARCH.
036400             INDEXED BY FT-IDX.
036500*        TICKER IS THE ASCENDING KEY FOR SEARCH ALL.
036600         10  FT-TICKER            PIC X(10).
036700*        COMPANY NAME, CARRIED HERE SO 200/300 DO NOT HAVE TO
036800*        RE-SEARCH THE PORTFOLIO TABLE FOR A PRINT LINE.
036900         10  FT-COMPANY           PIC X(30).
037000*        HOW MANY OF THE FIVE SLOTS BELOW ARE IN USE (0-5);
037100*        DRIVES EVERY VARYING/UNTIL LOOP OVER THE WINDOW.
037200         10  FT-YEAR-COUNT        PIC S9(1) COMP.
037300*        FIVE-YEAR SLIDING WINDOW, OLDEST TO NEWEST.  052-ADD-
037400*        YEAR-TO-WINDOW APPENDS AT FT-YEAR-COUNT + 1 AND
037500*        053/054 SHIFT THE WHOLE WINDOW LEFT WHEN A SIXTH
037600*        YEAR ARRIVES, DROPPING THE OLDEST ENTRY.
037700         10  FT-YEAR-ENTRY OCCURS 5 TIMES
037800*    INDEXED-BY CLAUSE FOR TABLE SEARCH.
037900                 INDEXED BY FY-IDX.
038000             15  FY-YEAR                PIC 9(4).
038100*            EACH FY-xxx-FLAG IS 'Y' WHEN THE MATCHING AMOUNT
038200*            ARRIVED NON-BLANK ON THE FUNDAMENTALS FEED; AN
038300*            UNKNOWN AMOUNT MUST NOT ENTER ANY SCORECARD OR
038400*            ENTRY-CHECK ARITHMETIC (SEE 220-260, 315).
038500*            REVENUE -- TOP-LINE SALES FOR THE FISCAL YEAR.
038600             15  FY-REVENUE-FLAG        PIC X(1).
038700*    CONDITION-NAME -- FY-REVENUE-KNOWN.
038800                 88  FY-REVENUE-KNOWN       VALUE 'Y'.
038900             15  FY-REVENUE             PIC S9(15).
039000*            NET INCOME -- FEEDS PROFIT-GROWING (240) AND ROE
039100*            (250/255).
039200             15  FY-NET-INCOME-FLAG     PIC X(1).
039300*    CONDITION-NAME -- FY-NET-INCOME-KNOWN.
039400                 88  FY-NET-INCOME-KNOWN    VALUE 'Y'.
039500             15  FY-NET-INCOME          PIC S9(15).
039600*            SHAREHOLDER EQUITY -- FEEDS EQUITY-GROWING (220)
039700*            AND IS THE DENOMINATOR OF DEBT/EQUITY (230) AND
039800*            ROE (250).
039900             15  FY-EQUITY-FLAG         PIC X(1).
040000*    CONDITION-NAME -- FY-EQUITY-KNOWN.
040100                 88  FY-EQUITY-KNOWN        VALUE 'Y'.
040200             15  FY-EQUITY              PIC S9(15).
040300*            TOTAL DEBT -- NUMERATOR OF THE DEBT/EQUITY RULE.
040400             15  FY-DEBT-FLAG           PIC X(1).
040500*    CONDITION-NAME -- FY-DEBT-KNOWN.
040600                 88  FY-DEBT-KNOWN          VALUE 'Y'.
040700             15  FY-DEBT                PIC S9(15).
040800*            SHARES OUTSTANDING -- DIVIDES NET INCOME, EQUITY
040900*            AND NCAV DOWN TO A PER-SHARE BASIS IN 315.
041000             15  FY-SHARES-FLAG         PIC X(1).
041100*    CONDITION-NAME -- FY-SHARES-KNOWN.
041200                 88  FY-SHARES-KNOWN        VALUE 'Y'.
041300             15  FY-SHARES              PIC 9(13).
041400*            FREE CASH FLOW -- FEEDS FCF-POSITIVE (260/265),
041500*            THE ONE RULE THAT MAY GRADE FAIL RATHER THAN
041600*            UNDECIDED WHEN THE VALUE IS KNOWN BUT NEGATIVE.
041700             15  FY-FCF-FLAG            PIC X(1).
041800*    CONDITION-NAME -- FY-FCF-KNOWN.
041900                 88  FY-FCF-KNOWN           VALUE 'Y'.
042000             15  FY-FCF                 PIC S9(15).
042100*            CURRENT ASSETS -- WITH TOTAL LIABILITIES BELOW,
042200*            FEEDS THE NET-CURRENT-ASSET-VALUE CHECK (320).
042300             15  FY-CA-FLAG             PIC X(1).
042400*    CONDITION-NAME -- FY-CA-KNOWN.
042500                 88  FY-CA-KNOWN            VALUE 'Y'.
042600             15  FY-CURRENT-ASSETS      PIC S9(15).
042700*            TOTAL LIABILITIES -- NCAV = CURRENT ASSETS LESS
042800*            TOTAL LIABILITIES, PER SHARE, PER THE ANALYST'S
042900*            NCAV FORMULA.
043000             15  FY-TL-FLAG             PIC X(1).
043100*    CONDITION-NAME -- FY-TL-KNOWN.
043200                 88  FY-TL-KNOWN            VALUE 'Y'.
043300             15  FY-TOTAL-LIABILITIES   PIC S9(15).
043400
043500***************************************************************
043600*  PRICE-TABLE  --  CURRENT PRICE PER TICKER, NOT NECESSARILY
043700*  SORTED, SO IT IS SCANNED WITH AN ORDINARY SEARCH.
043800***************************************************************
043900 01  PRICE-TABLE.
044000*    WORKING FIELD -- PRICE-ENTRY.
044100     05  PRICE-ENTRY OCCURS 1 TO 500 TIMES
044200*    OCCURS DEPENDING-ON CLAUSE.
044300             DEPENDING ON PRICE-TICKERS-LOADED
044400*    INDEXED-BY CLAUSE FOR TABLE SEARCH.
044500             INDEXED BY PT-IDX.
044600*        TICKER, SCANNED WITH AN ORDINARY SEARCH FROM 110/315
044700*        (NOT SEARCH ALL -- THE PRICE FEED IS NOT GUARANTEED
044800*        TO ARRIVE IN TICKER ORDER).
044900         10  PT-TICKER            PIC X(10).
045000*        'Y' WHEN THE PRICE FEED CARRIED A NON-BLANK PRICE FOR
045100*        THIS TICKER (SEE PR-PRICE-X IN STKPRIC.CPY).
045200         10  PT-PRICE-KNOWN-SW    PIC X(1).
045300*    CONDITION-NAME -- PT-PRICE-KNOWN.
045400             88  PT-PRICE-KNOWN       VALUE 'Y'.
045500*        LAST KNOWN TRADE PRICE, TWO DECIMALS.
045600         10  PT-PRICE             PIC S9(7)V99.
045700*        WHERE THE QUOTE CAME FROM ('LIVE', 'CLOSE', 'MISSING')
045800*        -- PRINTED VERBATIM ON THE VALUATION DETAIL LINE.
045900         10  PT-SOURCE            PIC X(7).
046000
046100***************************************************************
046200*  PORT-TABLE  --  WORKING COPY OF THE PORTFOLIO FILE,
046300*  CARRYING THE DERIVED CURRENCY, PRICE LOOK-UP AND VALUATION
046400*  RESULT FOR EACH HOLDING.  WEIGHT IS FILLED IN A SECOND PASS
046500*  (125-COMPUTE-HOLDING-WEIGHTS) ONCE TOTAL MARKET VALUE IS
046600*  KNOWN FOR THE WHOLE PORTFOLIO.
046700***************************************************************
046800 01  PORT-TABLE.
046900*    WORKING FIELD -- PORT-ENTRY.
047000     05  PORT-ENTRY OCCURS 1 TO 500 TIMES
047100*    OCCURS DEPENDING-ON CLAUSE.
047200             DEPENDING ON PORT-RECS-READ
047300*    INDEXED-BY CLAUSE FOR TABLE SEARCH.
047400             INDEXED BY PF-IDX.
047500*        COPIED STRAIGHT FROM PORT-REC-IN (STKHOLD.CPY) FOR
047600*        FIELDS PF-TICKER THROUGH PF-CURRENCY; EVERYTHING FROM
047700*        PF-PRICE-KNOWN-SW ON DOWN IS DERIVED BY THE 100-SERIES
047800*        VALUATION PARAGRAPHS.
047900         10  PF-TICKER            PIC X(10).
048000         10  PF-COMPANY           PIC X(30).
048100         10  PF-SECTOR            PIC X(20).
048200         10  PF-SHARES            PIC 9(9)V99.
048300         10  PF-AVG-COST          PIC 9(7)V99.
048400*        SETTLEMENT CURRENCY, DERIVED FROM THE TICKER SUFFIX
048500*        BY 115-DERIVE-CURRENCY (CR-088); 'USD' WHEN NO SUFFIX
048600*        MATCHES.
048700         10  PF-CURRENCY          PIC X(3).
048800*        'Y' ONCE 110 HAS LOOKED UP A PRICE FOR THIS TICKER IN
048900*        PRICE-TABLE, WHETHER OR NOT ONE WAS ACTUALLY FOUND.
049000         10  PF-PRICE-KNOWN-SW    PIC X(1).
049100*    CONDITION-NAME -- PF-PRICE-KNOWN.
049200             88  PF-PRICE-KNOWN       VALUE 'Y'.
049300*        PRICE COPIED FROM PT-PRICE WHEN FOUND, ZERO OTHERWISE.
049400         10  PF-PRICE             PIC S9(7)V99.
049500*        PRICE SOURCE, COPIED FROM PT-SOURCE FOR THE DETAIL LINE.
049600         10  PF-SOURCE            PIC X(7).
049700*        'Y' ONCE MARKET VALUE HAS BEEN COMPUTED FOR THIS ROW
049800*        (I.E. PF-PRICE-KNOWN WAS 'Y'); GATES PF-MARKET-VALUE,
049900*        PF-COST AND PF-PL ON THE DETAIL AND TOTAL LINES.
050000         10  PF-MV-KNOWN-SW       PIC X(1).
050100*    CONDITION-NAME -- PF-MV-KNOWN.
050200             88  PF-MV-KNOWN          VALUE 'Y'.
050300*        SHARES TIMES PRICE.
050400         10  PF-MARKET-VALUE      PIC S9(13)V99.
050500*        SHARES TIMES AVERAGE COST.
050600         10  PF-COST              PIC S9(13)V99.
050700*        MARKET VALUE MINUS COST -- MAY BE NEGATIVE.
050800         10  PF-PL                PIC S9(13)V99.
050900*        'Y' ONCE 125-COMPUTE-HOLDING-WEIGHTS HAS RUN FOR THIS
051000*        ROW (SECOND PASS, AFTER TOTAL MARKET VALUE IS KNOWN).
051100         10  PF-WEIGHT-KNOWN-SW   PIC X(1).
051200*    CONDITION-NAME -- PF-WEIGHT-KNOWN.
051300             88  PF-WEIGHT-KNOWN      VALUE 'Y'.
051400*        PF-MARKET-VALUE DIVIDED BY THE PORTFOLIO'S TOTAL
051500*        MARKET VALUE (CR-340); PRINTED AS A PERCENT.
051600         10  PF-WEIGHT            PIC S9V9(4).
051700
051800***************************************************************
051900*  TICKER-LIST  --  DISTINCT TICKERS FROM THE PORTFOLIO FILE,
052000*  IN FILE ORDER, DUPLICATES REMOVED -- DRIVES UNITS 1 AND 2.
052100***************************************************************
052200 01  TICKER-LIST.
052300*    WORKING FIELD -- TICKER-ENTRY.
052400     05  TICKER-ENTRY OCCURS 1 TO 500 TIMES
052500*    OCCURS DEPENDING-ON CLAUSE.
052600             DEPENDING ON DISTINCT-TICKER-COUNT
052700*    INDEXED-BY CLAUSE FOR TABLE SEARCH.
052800             INDEXED BY TK-IDX.
052900*        TEN-CHARACTER TICKER SYMBOL, INDEXED (NOT KEYED) SINCE
053000*        THE LIST IS ALWAYS WALKED IN FILE ORDER, NEVER SEARCHED.
053100         10  TK-TICKER            PIC X(10).
053200
053300***************************************************************
053400*  WORKING FIELDS FOR THE 200-SERIES SCORECARD RULES AND THE
053500*  300-SERIES ENTRY-CHECK DERIVATIONS.  WS-CAGR-RESULT IS SHARED
053600*  BY THE EQUITY-GROWING AND PROFIT-GROWING RULES THROUGH THE
053700*  400-COMPUTE-CAGR HELPER.
053800***************************************************************
053900 01  WS-SCORECARD-WORK.
054000*    NUMBER OF FISCAL YEARS ACTUALLY IN THE CURRENT TICKER'S
054100*    FUND-TABLE WINDOW (1 TO 5) -- SET BY 210 BEFORE ANY RULE
054200*    PARAGRAPH RUNS.
054300     05  WS-WINDOW-YEARS          PIC S9(1) COMP.
054400*    SUBSCRIPTS OF THE OLDEST AND NEWEST WINDOW YEARS, USED BY
054500*    220/240 TO PICK THE TWO ENDPOINTS FED TO 400-COMPUTE-CAGR.
054600     05  WS-FIRST-IDX             PIC S9(1) COMP.
054700*    WORKING FIELD -- WS-LAST-IDX.
054800     05  WS-LAST-IDX              PIC S9(1) COMP.
054900*    SCRATCH VERDICT/DETAIL PAIR, LOADED BY EACH RULE PARAGRAPH
055000*    AND COPIED INTO WS-RULE-RESULTS BY 272-TALLY-ONE-RULE.
055100     05  WS-RULE-VERDICT          PIC X(9).
055200*    WORKING FIELD -- WS-RULE-DETAIL.
055300     05  WS-RULE-DETAIL           PIC X(60).
055400*    RUNNING COUNTS ACROSS THE FIVE SCORECARD RULES FOR THE
055500*    CURRENT TICKER, RESET BY 210 BEFORE THE RULES RUN AND READ
055600*    BY 270-COMPUTE-AGGREGATE-SCORE ONCE ALL FIVE HAVE POSTED.
055700     05  WS-PASS-COUNT            PIC S9(1) COMP.
055800*    WORKING FIELD -- WS-FAIL-COUNT.
055900     05  WS-FAIL-COUNT            PIC S9(1) COMP.
056000*    WORKING FIELD -- WS-DEFINED-COUNT.
056100     05  WS-DEFINED-COUNT         PIC S9(1) COMP.
056200*    WORKING FIELD -- WS-QUALIFY-COUNT.
056300     05  WS-QUALIFY-COUNT         PIC S9(1) COMP.
056400*    WORKING FIELD -- WS-SCORE-KNOWN-SW.
056500     05  WS-SCORE-KNOWN-SW        PIC X(1).
056600*    CONDITION-NAME -- WS-SCORE-KNOWN.
056700         88  WS-SCORE-KNOWN           VALUE 'Y'.
056800*    PASS-COUNT / DEFINED-COUNT, PRINTED AS A PERCENT ON THE
056900*    SCORECARD SCORE LINE (285) -- 'N/A' WHEN DEFINED-COUNT IS 0.
057000     05  WS-AGGREGATE-SCORE       PIC S9V9(4).
057100*    WORKING FIELD -- WS-PASS-RATIO.
057200     05  WS-PASS-RATIO            PIC S9V9(4).
057300*    SUBSCRIPT INTO WS-RULE-RESULTS FOR THE RULE CURRENTLY BEING
057400*    TALLIED BY 272 -- ADVANCED BY ONE EACH TIME 272 IS CALLED.
057500     05  WS-DETAIL-PTR            PIC S9(3) COMP.
057600*    WORKING FIELD -- WS-FCF-POS-COUNT.
057700     05  WS-FCF-POS-COUNT         PIC S9(1) COMP.
057800*    WORKING FIELD -- FILLER.
057900     05  FILLER                   PIC X(1).
058000
058100 01  WS-CAGR-WORK.
058200*    INPUT/OUTPUT PARAMETER AREA FOR THE 400-COMPUTE-CAGR
058300*    HELPER -- LOADED BY THE CALLER, READ BACK AFTER THE PERFORM.
058400     05  WS-CAGR-FIRST            PIC S9(15)V9(4).
058500*    WORKING FIELD -- WS-CAGR-LAST.
058600     05  WS-CAGR-LAST             PIC S9(15)V9(4).
058700*    WORKING FIELD -- WS-CAGR-PERIODS.
058800     05  WS-CAGR-PERIODS          PIC S9(2)   COMP.
058900*    INTERMEDIATE LAST/FIRST RATIO, KEPT AS ITS OWN FIELD SO THE
059000*    FRACTIONAL EXPONENT STEP IN 400 HAS FULL INTERMEDIATE
059100*    PRECISION TO WORK FROM.
059200     05  WS-CAGR-RATIO            PIC S9(5)V9(8).
059300*    WORKING FIELD -- WS-CAGR-RESULT.
059400     05  WS-CAGR-RESULT           PIC S9V9(4).
059500*    WORKING FIELD -- WS-CAGR-KNOWN-SW.
059600     05  WS-CAGR-KNOWN-SW         PIC X(1).
059700*    CONDITION-NAME -- WS-CAGR-KNOWN.
059800         88  WS-CAGR-KNOWN            VALUE 'Y'.
059900*    WORKING FIELD -- FILLER.
060000     05  FILLER                   PIC X(1).
060100
060200 01  WS-RATIO-WORK.
060300*    DEBT-TO-EQUITY RATIO FOR THE LATEST WINDOW YEAR (230-RULE-
060400*    DEBT-TO-EQUITY) -- KNOWN ONLY WHEN EQUITY IS POSITIVE.
060500     05  WS-DE-RATIO              PIC S9(5)V9(4).
060600*    WORKING FIELD -- WS-DE-KNOWN-SW.
060700     05  WS-DE-KNOWN-SW           PIC X(1).
060800*    CONDITION-NAME -- WS-DE-KNOWN.
060900         88  WS-DE-KNOWN              VALUE 'Y'.
061000*    RETURN-ON-EQUITY FOR ONE FISCAL YEAR, RECOMPUTED EACH TIME
061100*    255-ACCUM-ONE-ROE-YEAR VISITS A WINDOW YEAR.
061200     05  WS-ROE-YEAR              PIC S9V9(4).
061300*    WORKING FIELD -- WS-ROE-KNOWN-SW.
061400     05  WS-ROE-KNOWN-SW          PIC X(1).
061500*    CONDITION-NAME -- WS-ROE-KNOWN.
061600         88  WS-ROE-KNOWN             VALUE 'Y'.
061700*    WORKING FIELD -- FILLER.
061800     05  FILLER                   PIC X(1).
061900
062000***************************************************************
062100*  WS-RULE-RESULTS  --  HOLDS ALL FIVE SCORECARD RULE OUTCOMES
062200*  UNTIL 280-WRITE-SCORECARD-BLOCK PRINTS THE WHOLE BLOCK AT
062300*  ONCE.  RULE NUMBER = TABLE SUBSCRIPT.
062400***************************************************************
062500 01  WS-RULE-RESULTS.
062600*    WORKING FIELD -- WS-RULE-RESULT.
062700     05  WS-RULE-RESULT OCCURS 5 TIMES INDEXED BY WS-RULE-IDX.
062800*        RULE NAME AS PRINTED ON THE SCORECARD, E.G. 'EQUITY
062900*        GROWING' OR 'DEBT-TO-EQUITY REASONABLE' (SEE 272).
063000         10  WS-RR-NAME           PIC X(28).
063100*        'PASS', 'FAIL' OR 'N/A' -- SAME THREE VALUES USED
063200*        THROUGHOUT THE PROGRAM FOR AN UNDECIDABLE RESULT.
063300         10  WS-RR-VERDICT        PIC X(9).
063400*        ONE-LINE EXPLANATION OF THE VERDICT, E.G. THE ACTUAL
063500*        RATIO OR CAGR COMPUTED, PRINTED BESIDE THE VERDICT.
063600         10  WS-RR-DETAIL         PIC X(60).
063700*    WORKING FIELD -- FILLER.
063800     05  FILLER                   PIC X(1).
063900
064000***************************************************************
064100*  WS-ENTRY-CHECK-WORK -- SCRATCH FIELDS FOR THE THREE 300-SERIES
064200*  ENTRY CHECKS (315-DERIVE-ENTRY-VALUES, 320-CHECK-ENTRY-
064300*  THRESHOLDS).  EVERY DERIVED AMOUNT CARRIES A -KNOWN-SW SO A
064400*  CHECK THAT CANNOT BE COMPUTED PRINTS 'N/A' INSTEAD OF ZERO.
064500 01  WS-ENTRY-CHECK-WORK.
064600*    EARNINGS PER SHARE, LATEST WINDOW YEAR (NET INCOME / SHARES
064700*    OUTSTANDING) -- FEEDS THE RELATIVE P/E CHECK.
064800     05  WS-EPS                   PIC S9(9)V9(4).
064900*    WORKING FIELD -- WS-EPS-KNOWN-SW.
065000     05  WS-EPS-KNOWN-SW          PIC X(1).
065100*    CONDITION-NAME -- WS-EPS-KNOWN.
065200         88  WS-EPS-KNOWN             VALUE 'Y'.
065300*    BOOK VALUE PER SHARE, LATEST WINDOW YEAR (EQUITY / SHARES)
065400*    -- FEEDS THE PRICE-TO-BOOK CHECK.
065500     05  WS-BVPS                  PIC S9(9)V9(4).
065600*    WORKING FIELD -- WS-BVPS-KNOWN-SW.
065700     05  WS-BVPS-KNOWN-SW         PIC X(1).
065800*    CONDITION-NAME -- WS-BVPS-KNOWN.
065900         88  WS-BVPS-KNOWN            VALUE 'Y'.
066000*    NET CURRENT ASSET VALUE PER SHARE, LATEST WINDOW YEAR
066100*    (CURRENT ASSETS LESS TOTAL LIABILITIES, DIVIDED BY SHARES)
066200*    -- FEEDS THE GRAHAM NET-NET CHECK.
066300     05  WS-NCAV-SHARE            PIC S9(9)V9(4).
066400*    WORKING FIELD -- WS-NCAV-KNOWN-SW.
066500     05  WS-NCAV-KNOWN-SW         PIC X(1).
066600*    CONDITION-NAME -- WS-NCAV-KNOWN.
066700         88  WS-NCAV-KNOWN            VALUE 'Y'.
066800*    PRICE-TO-BOOK PASS LINE -- 0.80 * BVPS, PER THE RESEARCH
066900*    DESK'S CR-041 REQUEST; PRICE AT OR BELOW THIS AMOUNT PASSES.
067000     05  WS-PB-THRESHOLD          PIC S9(9)V9(4).
067100*    WORKING FIELD -- WS-PB-THR-KNOWN-SW.
067200     05  WS-PB-THR-KNOWN-SW       PIC X(1).
067300*    CONDITION-NAME -- WS-PB-THR-KNOWN.
067400         88  WS-PB-THR-KNOWN          VALUE 'Y'.
067500*    NET-NET PASS LINE -- 0.67 * NCAV-SHARE, PER THE RESEARCH
067600*    DESK'S CR-041 REQUEST; PRICE AT OR BELOW THIS AMOUNT PASSES.
067700     05  WS-NN-THRESHOLD          PIC S9(9)V9(4).
067800*    WORKING FIELD -- WS-NN-THR-KNOWN-SW.
067900     05  WS-NN-THR-KNOWN-SW       PIC X(1).
068000*    CONDITION-NAME -- WS-NN-THR-KNOWN.
068100         88  WS-NN-THR-KNOWN          VALUE 'Y'.
068200*    CURRENT PRICE / EPS -- THE COMPANY'S OWN TRAILING P/E,
068300*    COMPUTED ONLY WHEN EPS IS POSITIVE (SEE 320).
068400     05  WS-COMPANY-PE            PIC S9(7)V9(4).
068500*    WORKING FIELD -- WS-COMPANY-PE-KNOWN-SW.
068600     05  WS-COMPANY-PE-KNOWN-SW   PIC X(1).
068700*    CONDITION-NAME -- WS-COMPANY-PE-KNOWN.
068800         88  WS-COMPANY-PE-KNOWN      VALUE 'Y'.
068900*    RELATIVE-P/E PASS LINE -- 0.70 * PARAMETER-FILE INDUSTRY
069000*    P/E (PA-INDUSTRY-PE); COMPANY P/E AT OR BELOW THIS PASSES.
069100     05  WS-PE-THRESHOLD          PIC S9(7)V9(4).
069200*    WORKING FIELD -- WS-PE-THR-KNOWN-SW.
069300     05  WS-PE-THR-KNOWN-SW       PIC X(1).
069400*    CONDITION-NAME -- WS-PE-THR-KNOWN.
069500         88  WS-PE-THR-KNOWN          VALUE 'Y'.
069600*    THE FOUR VERDICT FIELDS BELOW HOLD 'PASS', 'FAIL' OR 'N/A'
069700*    AS PRINTED ON THE ENTRY-CHECK DETAIL LINE (330).
069800     05  WS-PB-VERDICT            PIC X(4).
069900*    WORKING FIELD -- WS-NN-VERDICT.
070000     05  WS-NN-VERDICT            PIC X(4).
070100*    WORKING FIELD -- WS-PE-VERDICT.
070200     05  WS-PE-VERDICT            PIC X(4).
070300*    'PASS' IF ANY OF THE THREE CHECKS ABOVE PASSED, ELSE
070400*    'FAIL' IF ALL THREE ARE KNOWN AND NONE PASSED, ELSE 'N/A'.
070500     05  WS-ANY-PASS-VERDICT      PIC X(4).
070600*    CURRENT MARKET PRICE FOR THIS TICKER, LOOKED UP FROM
070700*    PRICE-TABLE BY 315 -- THE COMMON INPUT TO ALL THREE CHECKS.
070800     05  WS-CURR-PRICE            PIC S9(7)V99.
070900*    WORKING FIELD -- WS-CURR-PRICE-KNOWN-SW.
071000     05  WS-CURR-PRICE-KNOWN-SW   PIC X(1).
071100*    CONDITION-NAME -- WS-CURR-PRICE-KNOWN.
071200         88  WS-CURR-PRICE-KNOWN      VALUE 'Y'.
071300*    WORKING FIELD -- FILLER.
071400     05  FILLER                   PIC X(1).
071500
071600***************************************************************
071700*  MISCELLANEOUS WORK FIELDS
071800***************************************************************
071900 01  WS-MISC-WORK.
072000*    LENGTH OF THE TICKER SYMBOL EXCLUDING TRAILING SPACES,
072100*    USED BY 115-DERIVE-CURRENCY TO FIND THE PERIOD SUFFIX.
072200     05  WS-TICKER-LEN            PIC S9(2) COMP.
072300*    WORKING FIELD -- WS-YR-SUB.
072400     05  WS-YR-SUB                PIC S9(1) COMP.
072500*    SCRATCH PERCENT VALUES, ROTATED THROUGH BY WHICHEVER EDIT
072600*    PARAGRAPH IS FORMATTING A GROWTH RATE OR RATIO FOR PRINT.
072700     05  WS-PCT-VALUE             PIC S9(3)V99.
072800*    WORKING FIELD -- WS-PCT-VALUE-1DEC.
072900     05  WS-PCT-VALUE-1DEC        PIC S9(3)V9.
073000*    WORKING FIELD -- WS-PCT-VALUE-0DEC.
073100     05  WS-PCT-VALUE-0DEC        PIC S9(3).
073200*    WORKING FIELD -- FILLER.
073300     05  FILLER                   PIC X(1).
073400
073500***************************************************************
073600*  REPORT EDIT FIELDS -- ONE PICTURE PER PRINTED NUMERIC SHAPE
073700*  NEEDED ANYWHERE ON THE REPORT.  EACH IS A SCRATCH RECEIVING
073800*  FIELD FOR A MOVE FROM A COMPUTATIONAL AMOUNT JUST BEFORE THE
073900*  AMOUNT IS MOVED AGAIN INTO ITS PRINT-LINE COLUMN -- NONE OF
074000*  THESE ARE HELD ACROSS PARAGRAPHS.
074100***************************************************************
074200*    SHARE COUNTS -- UP TO 9,999,999.99 SHARES.
074300 01  WS-EDIT-SHARES               PIC ZZZ,ZZZ,ZZ9.99.
074400*    SIGNED PERCENT, TWO DECIMALS (CAGR, ROE, PASS RATIO).
074500 01  WS-EDIT-PCT-SIGNED           PIC -ZZ9.99.
074600*    SIGNED PERCENT, ONE DECIMAL (HOLDING WEIGHT).
074700 01  WS-EDIT-PCT-1DEC-SGN         PIC -Z9.9.
074800*    UNSIGNED PERCENT, ZERO DECIMALS (PASS-RATIO SCORE COLUMN).
074900 01  WS-EDIT-PCT-0DEC             PIC ZZ9.
075000*    SIGNED RATIO, TWO DECIMALS (DEBT-TO-EQUITY).
075100 01  WS-EDIT-RATIO                PIC -Z9.99.
075200*    SIGNED AMOUNT, MEDIUM WIDTH (EPS, BVPS, NCAV/SHARE, PRICE
075300*    THRESHOLDS, COMPANY P/E).
075400 01  WS-EDIT-9WIDE                PIC -ZZZZ9.99.
075500*    SIGNED AMOUNT, WIDE (MARKET VALUE, COST, PROFIT/LOSS).
075600 01  WS-EDIT-16WIDE               PIC -ZZZZ,ZZZ,ZZ9.99.
075700*    UNSIGNED INDUSTRY/COMPANY P/E RATIO.
075800 01  WS-EDIT-IND-PE               PIC ZZ9.99.
075900
076000***  BLANK LINE
076100 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
076200
076300***  GENERIC PAGE HEADING (RE-USED FOR ALL THREE SECTIONS)
076400 01  HDR-LINE-1.
076500*    WORKING FIELD -- FILLER.
076600     05  FILLER                   PIC X(6)  VALUE 'DATE: '.
076700*    WORKING FIELD -- HDR-MONTH.
076800     05  HDR-MONTH                PIC 99.
076900*    WORKING FIELD -- FILLER.
077000     05  FILLER                   PIC X     VALUE '/'.
077100*    WORKING FIELD -- HDR-DAY.
077200     05  HDR-DAY                  PIC 99.
077300*    WORKING FIELD -- FILLER.
077400     05  FILLER                   PIC X     VALUE '/'.
077500*    WORKING FIELD -- HDR-YEAR.
077600     05  HDR-YEAR                 PIC 9999.
077700*    WORKING FIELD -- FILLER.
077800     05  FILLER                   PIC X(10) VALUE SPACES.
077900*    WORKING FIELD -- HDR-TITLE.
078000     05  HDR-TITLE                PIC X(45) VALUE SPACES.
078100*    WORKING FIELD -- FILLER.
078200     05  FILLER                   PIC X(10) VALUE SPACES.
078300*    WORKING FIELD -- FILLER.
078400     05  FILLER                   PIC X(6)  VALUE 'PAGE: '.
078500*    WORKING FIELD -- HDR-PAGE.
078600     05  HDR-PAGE                 PIC ZZ9.
078700*    WORKING FIELD -- FILLER.
078800     05  FILLER                   PIC X(42) VALUE SPACES.
078900
079000***************************************************************
079100*  SECTION 1 PRINT LINES -- PORTFOLIO VALUATION  (100-SERIES)
079200***************************************************************
079300 01  VAL-HEADING-LINE.
079400*        CAPTION 'TICKER' HEADS THIS COLUMN.
079500     05  FILLER                   PIC X(10) VALUE 'TICKER'.
079600*    WORKING FIELD -- FILLER.
079700     05  FILLER                   PIC X     VALUE SPACE.
079800*        CAPTION 'COMPANY' HEADS THIS COLUMN.
079900     05  FILLER                   PIC X(10) VALUE 'COMPANY'.
080000*    WORKING FIELD -- FILLER.
080100     05  FILLER                   PIC X     VALUE SPACE.
080200*        CAPTION 'SECT' HEADS THIS COLUMN.
080300     05  FILLER                   PIC X(4)  VALUE 'SECT'.
080400*    WORKING FIELD -- FILLER.
080500     05  FILLER                   PIC X     VALUE SPACE.
080600*        CAPTION 'SHARES' HEADS THIS COLUMN.
080700     05  FILLER                   PIC X(14) VALUE 'SHARES'.
080800*    WORKING FIELD -- FILLER.
080900     05  FILLER                   PIC X     VALUE SPACE.
081000*        CAPTION 'AVG COST' HEADS THIS COLUMN.
081100     05  FILLER                   PIC X(9)  VALUE 'AVG COST'.
081200*    WORKING FIELD -- FILLER.
081300     05  FILLER                   PIC X     VALUE SPACE.
081400*        CAPTION 'PRICE' HEADS THIS COLUMN.
081500     05  FILLER                   PIC X(9)  VALUE 'PRICE'.
081600*    WORKING FIELD -- FILLER.
081700     05  FILLER                   PIC X     VALUE SPACE.
081800*        CAPTION 'SOURCE' HEADS THIS COLUMN.
081900     05  FILLER                   PIC X(7)  VALUE 'SOURCE'.
082000*    WORKING FIELD -- FILLER.
082100     05  FILLER                   PIC X     VALUE SPACE.
082200*        CAPTION 'CUR' HEADS THIS COLUMN.
082300     05  FILLER                   PIC X(3)  VALUE 'CUR'.
082400*    WORKING FIELD -- FILLER.
082500     05  FILLER                   PIC X     VALUE SPACE.
082600*        CAPTION 'MARKET VALUE' HEADS THIS COLUMN.
082700     05  FILLER                   PIC X(16) VALUE 'MARKET VALUE'.
082800*    WORKING FIELD -- FILLER.
082900     05  FILLER                   PIC X     VALUE SPACE.
083000*        CAPTION 'COST' HEADS THIS COLUMN.
083100     05  FILLER                   PIC X(16) VALUE 'COST'.
083200*    WORKING FIELD -- FILLER.
083300     05  FILLER                   PIC X     VALUE SPACE.
083400*        CAPTION 'PROFIT/LOSS' HEADS THIS COLUMN.
083500     05  FILLER                   PIC X(16) VALUE 'PROFIT/LOSS'.
083600*    WORKING FIELD -- FILLER.
083700     05  FILLER                   PIC X     VALUE SPACE.
083800*        CAPTION 'WEIGHT' HEADS THIS COLUMN.
083900     05  FILLER                   PIC X(7)  VALUE 'WEIGHT'.
084000
084100 01  VAL-DETAIL-LINE.
084200*    ONE LINE PER HOLDING -- COLUMNS LINE UP UNDER VAL-HEADING-
084300*    LINE ABOVE.  ALL NUMERIC COLUMNS ARRIVE ALREADY EDITED
084400*    (VIA THE WS-EDIT-* FIELDS) SINCE THIS GROUP IS ALPHANUMERIC
084500*    THROUGHOUT.
084600     05  VDL-TICKER               PIC X(10).
084700*    WORKING FIELD -- FILLER.
084800     05  FILLER                   PIC X     VALUE SPACE.
084900*    WORKING FIELD -- VDL-COMPANY.
085000     05  VDL-COMPANY              PIC X(10).
085100*    WORKING FIELD -- FILLER.
085200     05  FILLER                   PIC X     VALUE SPACE.
085300*    WORKING FIELD -- VDL-SECTOR.
085400     05  VDL-SECTOR               PIC X(4).
085500*    WORKING FIELD -- FILLER.
085600     05  FILLER                   PIC X     VALUE SPACE.
085700*    WORKING FIELD -- VDL-SHARES.
085800     05  VDL-SHARES               PIC X(14).
085900*    WORKING FIELD -- FILLER.
086000     05  FILLER                   PIC X     VALUE SPACE.
086100*    WORKING FIELD -- VDL-AVG-COST.
086200     05  VDL-AVG-COST             PIC X(9).
086300*    WORKING FIELD -- FILLER.
086400     05  FILLER                   PIC X     VALUE SPACE.
086500*    WORKING FIELD -- VDL-PRICE.
086600     05  VDL-PRICE                PIC X(9).
086700*    WORKING FIELD -- FILLER.
086800     05  FILLER                   PIC X     VALUE SPACE.
086900*        QUOTE ORIGIN ECHOED FROM PT-SOURCE, OR 'MISSING'.
087000     05  VDL-SOURCE               PIC X(7).
087100*    WORKING FIELD -- FILLER.
087200     05  FILLER                   PIC X     VALUE SPACE.
087300*        DERIVED FROM THE TICKER SUFFIX BY 115-DERIVE-CURRENCY.
087400     05  VDL-CURRENCY             PIC X(3).
087500*    WORKING FIELD -- FILLER.
087600     05  FILLER                   PIC X     VALUE SPACE.
087700*    WORKING FIELD -- VDL-MARKET-VALUE.
087800     05  VDL-MARKET-VALUE         PIC X(16).
087900*    WORKING FIELD -- FILLER.
088000     05  FILLER                   PIC X     VALUE SPACE.
088100*    WORKING FIELD -- VDL-COST.
088200     05  VDL-COST                 PIC X(16).
088300*    WORKING FIELD -- FILLER.
088400     05  FILLER                   PIC X     VALUE SPACE.
088500*    WORKING FIELD -- VDL-PROFIT-LOSS.
088600     05  VDL-PROFIT-LOSS          PIC X(16).
088700*    WORKING FIELD -- FILLER.
088800     05  FILLER                   PIC X     VALUE SPACE.
088900*        BLANK WHEN THIS HOLDING'S OWN PRICE IS MISSING (CR-340).
089000     05  VDL-WEIGHT               PIC X(7).
089100
089200 01  VAL-TOTAL-LINE-1.
089300*    BLANK ('N/A'-STYLE SPACES) WHEN TOTAL-MV-KNOWN IS FALSE --
089400*    SEE 130-WRITE-VALUATION-TOTALS.
089500     05  FILLER                   PIC X(20) VALUE
089600         'TOTAL MARKET VALUE: '.
089700*    WORKING FIELD -- VTL1-MARKET-VALUE.
089800     05  VTL1-MARKET-VALUE        PIC X(24).
089900*    WORKING FIELD -- FILLER.
090000     05  FILLER                   PIC X(10) VALUE SPACES.
090100*    WORKING FIELD -- FILLER.
090200     05  FILLER                   PIC X(15) VALUE
090300         'TOTAL COST:    '.
090400*    WORKING FIELD -- VTL1-COST.
090500     05  VTL1-COST                PIC X(24).
090600*    WORKING FIELD -- FILLER.
090700     05  FILLER                   PIC X(39) VALUE SPACES.
090800
090900 01  VAL-TOTAL-LINE-2.
091000*    ALSO SUPPRESSED (BLANK) WHEN THE TOTAL MARKET VALUE IS
091100*    UNKNOWN, SINCE P&L NEEDS A MARKET VALUE TO BE MEANINGFUL.
091200     05  FILLER                   PIC X(20) VALUE
091300         'TOTAL PROFIT/LOSS: '.
091400*    WORKING FIELD -- VTL2-PROFIT-LOSS.
091500     05  VTL2-PROFIT-LOSS         PIC X(24).
091600*    WORKING FIELD -- FILLER.
091700     05  FILLER                   PIC X(88) VALUE SPACES.
091800
091900 01  VAL-COUNT-LINE.
092000*    CONTROL FOOTING FOR SECTION 1 -- READ/PRICED/UNPRICED
092100*    SHOULD ALWAYS SUM TO PORT-RECS-READ; AN OPERATOR CHECKS
092200*    THIS LINE AGAINST THE PORTFOLIO FILE'S OWN RECORD COUNT.
092300     05  FILLER                   PIC X(20) VALUE
092400         'HOLDINGS READ:      '.
092500*    WORKING FIELD -- VCL-READ.
092600     05  VCL-READ                 PIC ZZZ9.
092700*    WORKING FIELD -- FILLER.
092800     05  FILLER                   PIC X(5)  VALUE SPACES.
092900*    WORKING FIELD -- FILLER.
093000     05  FILLER                   PIC X(12) VALUE
093100         'PRICED:     '.
093200*    WORKING FIELD -- VCL-PRICED.
093300     05  VCL-PRICED               PIC ZZZ9.
093400*    WORKING FIELD -- FILLER.
093500     05  FILLER                   PIC X(5)  VALUE SPACES.
093600*    WORKING FIELD -- FILLER.
093700     05  FILLER                   PIC X(14) VALUE
093800         'UNPRICED:     '.
093900*    WORKING FIELD -- VCL-UNPRICED.
094000     05  VCL-UNPRICED             PIC ZZZ9.
094100*    WORKING FIELD -- FILLER.
094200     05  FILLER                   PIC X(64) VALUE SPACES.
094300
094400***************************************************************
094500*  SECTION 2 PRINT LINES -- BUFFETT SCORECARD  (200-SERIES)
094600***************************************************************
094700 01  SCR-TICKER-HEADING.
094800*    ONE OF THESE PRINTS AHEAD OF EACH TICKER'S FIVE RULE LINES
094900*    AND SCORE LINE -- SEE 280-WRITE-SCORECARD-BLOCK.
095000     05  FILLER                   PIC X(8)  VALUE 'TICKER: '.
095100*    WORKING FIELD -- STH-TICKER.
095200     05  STH-TICKER               PIC X(10).
095300*    WORKING FIELD -- FILLER.
095400     05  FILLER                   PIC X(3)  VALUE SPACES.
095500*    WORKING FIELD -- FILLER.
095600     05  FILLER                   PIC X(9)  VALUE 'COMPANY: '.
095700*    WORKING FIELD -- STH-COMPANY.
095800     05  STH-COMPANY              PIC X(30).
095900*    WORKING FIELD -- FILLER.
096000     05  FILLER                   PIC X(72) VALUE SPACES.
096100
096200 01  SCR-NO-FUND-LINE.
096300*    PRINTED IN PLACE OF THE RULE BLOCK WHEN A PORTFOLIO TICKER
096400*    HAS NO MATCHING FUND-TABLE ENTRY (SEE 200-PRINT-SCORECARD-
096500*    SECTION).
096600     05  FILLER                   PIC X(8)  VALUE 'TICKER: '.
096700*    WORKING FIELD -- SNF-TICKER.
096800     05  SNF-TICKER               PIC X(10).
096900*    WORKING FIELD -- FILLER.
097000     05  FILLER                   PIC X(3)  VALUE SPACES.
097100*    WORKING FIELD -- FILLER.
097200     05  FILLER                   PIC X(33) VALUE
097300         '*** NO FUNDAMENTALS AVAILABLE ***'.
097400*    WORKING FIELD -- FILLER.
097500     05  FILLER                   PIC X(78) VALUE SPACES.
097600
097700 01  SCR-RULE-LINE.
097800*    ONE PRINTED PER SCORECARD RULE (FIVE PER TICKER) BY 285-
097900*    WRITE-ONE-RULE-LINE, DRIVEN OFF WS-RULE-RESULT (WS-RULE-IDX).
098000     05  FILLER                   PIC X(3)  VALUE SPACES.
098100*    WORKING FIELD -- SRL-RULE-NUM.
098200     05  SRL-RULE-NUM             PIC 9(1).
098300*    WORKING FIELD -- FILLER.
098400     05  FILLER                   PIC X(2)  VALUE '. '.
098500*    WORKING FIELD -- SRL-RULE-NAME.
098600     05  SRL-RULE-NAME            PIC X(28).
098700*    WORKING FIELD -- FILLER.
098800     05  FILLER                   PIC X(2)  VALUE SPACES.
098900*    WORKING FIELD -- SRL-VERDICT.
099000     05  SRL-VERDICT              PIC X(9).
099100*    WORKING FIELD -- FILLER.
099200     05  FILLER                   PIC X(2)  VALUE SPACES.
099300*    WORKING FIELD -- SRL-DETAIL.
099400     05  SRL-DETAIL               PIC X(60).
099500*    WORKING FIELD -- FILLER.
099600     05  FILLER                   PIC X(25) VALUE SPACES.
099700
099800 01  SCR-SCORE-LINE.
099900*    PASS-COUNT / DEFINED-COUNT AS A PERCENT, OR 'N/A' WHEN NO
100000*    RULE COULD BE DECIDED FOR THIS TICKER (SEE 270).
100100     05  FILLER                   PIC X(3)  VALUE SPACES.
100200*    WORKING FIELD -- FILLER.
100300     05  FILLER                   PIC X(20) VALUE
100400         'AGGREGATE SCORE:    '.
100500*    WORKING FIELD -- SSL-SCORE.
100600     05  SSL-SCORE                PIC X(10).
100700*    WORKING FIELD -- FILLER.
100800     05  FILLER                   PIC X(99) VALUE SPACES.
100900
101000***************************************************************
101100*  SECTION 3 PRINT LINES -- ENTRY-CHECK  (300-SERIES)
101200***************************************************************
101300 01  ENT-HEADING-LINE.
101400*        CAPTION 'TICKER' HEADS THIS COLUMN.
101500     05  FILLER                   PIC X(10) VALUE 'TICKER'.
101600*    WORKING FIELD -- FILLER.
101700     05  FILLER                   PIC X     VALUE SPACE.
101800*        CAPTION 'PRICE' HEADS THIS COLUMN.
101900     05  FILLER                   PIC X(9)  VALUE 'PRICE'.
102000*    WORKING FIELD -- FILLER.
102100     05  FILLER                   PIC X     VALUE SPACE.
102200*        CAPTION 'BVPS' HEADS THIS COLUMN.
102300     05  FILLER                   PIC X(9)  VALUE 'BVPS'.
102400*    WORKING FIELD -- FILLER.
102500     05  FILLER                   PIC X     VALUE SPACE.
102600*        CAPTION 'PB THR' HEADS THIS COLUMN.
102700     05  FILLER                   PIC X(9)  VALUE 'PB THR'.
102800*    WORKING FIELD -- FILLER.
102900     05  FILLER                   PIC X     VALUE SPACE.
103000*        CAPTION 'PB-V' HEADS THIS COLUMN.
103100     05  FILLER                   PIC X(5)  VALUE 'PB-V'.
103200*    WORKING FIELD -- FILLER.
103300     05  FILLER                   PIC X     VALUE SPACE.
103400*        CAPTION 'NCAV/SH' HEADS THIS COLUMN.
103500     05  FILLER                   PIC X(9)  VALUE 'NCAV/SH'.
103600*    WORKING FIELD -- FILLER.
103700     05  FILLER                   PIC X     VALUE SPACE.
103800*        CAPTION 'NN THR' HEADS THIS COLUMN.
103900     05  FILLER                   PIC X(9)  VALUE 'NN THR'.
104000*    WORKING FIELD -- FILLER.
104100     05  FILLER                   PIC X     VALUE SPACE.
104200*        CAPTION 'NN-V' HEADS THIS COLUMN.
104300     05  FILLER                   PIC X(5)  VALUE 'NN-V'.
104400*    WORKING FIELD -- FILLER.
104500     05  FILLER                   PIC X     VALUE SPACE.
104600*        CAPTION 'EPS' HEADS THIS COLUMN.
104700     05  FILLER                   PIC X(9)  VALUE 'EPS'.
104800*    WORKING FIELD -- FILLER.
104900     05  FILLER                   PIC X     VALUE SPACE.
105000*        CAPTION 'IND PE' HEADS THIS COLUMN.
105100     05  FILLER                   PIC X(7)  VALUE 'IND PE'.
105200*    WORKING FIELD -- FILLER.
105300     05  FILLER                   PIC X     VALUE SPACE.
105400*        CAPTION 'CO PE' HEADS THIS COLUMN.
105500     05  FILLER                   PIC X(9)  VALUE 'CO PE'.
105600*    WORKING FIELD -- FILLER.
105700     05  FILLER                   PIC X     VALUE SPACE.
105800*        CAPTION 'PE THR' HEADS THIS COLUMN.
105900     05  FILLER                   PIC X(9)  VALUE 'PE THR'.
106000*    WORKING FIELD -- FILLER.
106100     05  FILLER                   PIC X     VALUE SPACE.
106200*        CAPTION 'PE-V' HEADS THIS COLUMN.
106300     05  FILLER                   PIC X(5)  VALUE 'PE-V'.
106400*    WORKING FIELD -- FILLER.
106500     05  FILLER                   PIC X     VALUE SPACE.
106600*        CAPTION 'ANY' HEADS THIS COLUMN.
106700     05  FILLER                   PIC X(5)  VALUE 'ANY'.
106800*    WORKING FIELD -- FILLER.
106900     05  FILLER                   PIC X(10) VALUE SPACES.
107000
107100 01  ENT-DETAIL-LINE.
107200*    ONE LINE PER TICKER -- COLUMN ORDER MATCHES ENT-HEADING-
107300*    LINE ABOVE.  EACH -VRD COLUMN IS 'PASS'/'FAIL'/'N/A'.
107400     05  EDL-TICKER               PIC X(10).
107500*    WORKING FIELD -- FILLER.
107600     05  FILLER                   PIC X     VALUE SPACE.
107700*    WORKING FIELD -- EDL-PRICE.
107800     05  EDL-PRICE                PIC X(9).
107900*    WORKING FIELD -- FILLER.
108000     05  FILLER                   PIC X     VALUE SPACE.
108100*    WORKING FIELD -- EDL-BVPS.
108200     05  EDL-BVPS                 PIC X(9).
108300*    WORKING FIELD -- FILLER.
108400     05  FILLER                   PIC X     VALUE SPACE.
108500*    WORKING FIELD -- EDL-PB-THR.
108600     05  EDL-PB-THR               PIC X(9).
108700*    WORKING FIELD -- FILLER.
108800     05  FILLER                   PIC X     VALUE SPACE.
108900*    WORKING FIELD -- EDL-PB-VRD.
109000     05  EDL-PB-VRD               PIC X(5).
109100*    WORKING FIELD -- FILLER.
109200     05  FILLER                   PIC X     VALUE SPACE.
109300*    WORKING FIELD -- EDL-NCAV.
109400     05  EDL-NCAV                 PIC X(9).
109500*    WORKING FIELD -- FILLER.
109600     05  FILLER                   PIC X     VALUE SPACE.
109700*    WORKING FIELD -- EDL-NN-THR.
109800     05  EDL-NN-THR               PIC X(9).
109900*    WORKING FIELD -- FILLER.
110000     05  FILLER                   PIC X     VALUE SPACE.
110100*    WORKING FIELD -- EDL-NN-VRD.
110200     05  EDL-NN-VRD               PIC X(5).
110300*    WORKING FIELD -- FILLER.
110400     05  FILLER                   PIC X     VALUE SPACE.
110500*    WORKING FIELD -- EDL-EPS.
110600     05  EDL-EPS                  PIC X(9).
110700*    WORKING FIELD -- FILLER.
110800     05  FILLER                   PIC X     VALUE SPACE.
110900*    WORKING FIELD -- EDL-IND-PE.
111000     05  EDL-IND-PE               PIC X(7).
111100*    WORKING FIELD -- FILLER.
111200     05  FILLER                   PIC X     VALUE SPACE.
111300*    WORKING FIELD -- EDL-CO-PE.
111400     05  EDL-CO-PE                PIC X(9).
111500*    WORKING FIELD -- FILLER.
111600     05  FILLER                   PIC X     VALUE SPACE.
111700*    WORKING FIELD -- EDL-PE-THR.
111800     05  EDL-PE-THR               PIC X(9).
111900*    WORKING FIELD -- FILLER.
112000     05  FILLER                   PIC X     VALUE SPACE.
112100*    WORKING FIELD -- EDL-PE-VRD.
112200     05  EDL-PE-VRD               PIC X(5).
112300*    WORKING FIELD -- FILLER.
112400     05  FILLER                   PIC X     VALUE SPACE.
112500*    WORKING FIELD -- EDL-ANY-PASS.
112600     05  EDL-ANY-PASS             PIC X(5).
112700*    WORKING FIELD -- FILLER.
112800     05  FILLER                   PIC X(10) VALUE SPACES.
112900
113000 01  ENT-NO-FUND-LINE.
113100*    PRINTED IN PLACE OF THE DETAIL LINE WHEN A PORTFOLIO TICKER
113200*    HAS NO MATCHING FUND-TABLE ENTRY -- ENTRY CHECKS NEED AT
113300*    LEAST EPS AND BVPS, BOTH DERIVED FROM FUNDAMENTALS.
113400     05  FILLER                   PIC X(8)  VALUE 'TICKER: '.
113500*    WORKING FIELD -- ENF-TICKER.
113600     05  ENF-TICKER               PIC X(10).
113700*    WORKING FIELD -- FILLER.
113800     05  FILLER                   PIC X(3)  VALUE SPACES.
113900*    WORKING FIELD -- FILLER.
114000     05  FILLER                   PIC X(33) VALUE
114100         '*** NO FUNDAMENTALS AVAILABLE ***'.
114200*    WORKING FIELD -- FILLER.
114300     05  FILLER                   PIC X(78) VALUE SPACES.
114400
114500 01  ENT-COUNT-LINE.
114600*    CONTROL FOOTING FOR SECTION 3 -- ANY-PASS COUNT SHOULD NOT
114700*    EXCEED TICKERS EVALUATED (SEE 340-WRITE-ENTRY-CHECK-TOTALS).
114800     05  FILLER                   PIC X(24) VALUE
114900         'TICKERS EVALUATED:      '.
115000*    WORKING FIELD -- ECL-EVALUATED.
115100     05  ECL-EVALUATED            PIC ZZZ9.
115200*    WORKING FIELD -- FILLER.
115300     05  FILLER                   PIC X(5)  VALUE SPACES.
115400*    WORKING FIELD -- FILLER.
115500     05  FILLER                   PIC X(20) VALUE
115600         'ANY-PASS COUNT:     '.
115700*    WORKING FIELD -- ECL-ANY-PASS.
115800     05  ECL-ANY-PASS             PIC ZZZ9.
115900*    WORKING FIELD -- FILLER.
116000     05  FILLER                   PIC X(75) VALUE SPACES.
116100
116200*-----------------------------------------------------------*
116300 PROCEDURE DIVISION.
116400*-----------------------------------------------------------*
116500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
116600
116700*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
116800     PERFORM 100-PRINT-VALUATION-SECTION THRU 100-EXIT.
116900
117000*    INVOKES THE NAMED PARAGRAPH-RANGE.
117100     PERFORM 200-PRINT-SCORECARD-SECTION THRU 200-EXIT.
117200
117300*    INVOKES THE NAMED PARAGRAPH-RANGE.
117400     PERFORM 300-PRINT-ENTRY-CHECK-SECTION THRU 300-EXIT.
117500
117600*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
117700     PERFORM 900-CLEANUP THRU 900-EXIT.
117800*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
117900     MOVE +0 TO RETURN-CODE.
118000     GOBACK.
118100
118200*-----------------------------------------------------------*
118300*  000-HOUSEKEEPING -- OPENS ALL FIVE FILES, ZEROES THE
118400*  CONTROL-TOTAL FIELDS, AND LOADS ALL THREE IN-MEMORY TABLES
118500*  (FUNDAMENTALS, PRICE, PORTFOLIO) PLUS THE DISTINCT-TICKER
118600*  LIST BEFORE ANY REPORT SECTION RUNS.  THE PARAMETER RECORD
118700*  IS READ FIRST SO WS-INDUSTRY-PE IS AVAILABLE (EITHER FROM
118800*  THE FILE OR ITS VALUE-CLAUSE DEFAULT) BEFORE THE 300-SERIES
118900*  ENTRY-CHECK PARAGRAPHS NEED IT.
119000*-----------------------------------------------------------*
119100 000-HOUSEKEEPING.
119200*    OPENING MESSAGE FOR THE OPERATOR'S CONSOLE LOG -- THIS
119300*    SHOP PUTS ONE ON EVERY BATCH STEP SO A JOB THAT ABENDS
119400*    PARTWAY THROUGH CAN BE PINNED TO A STEP FROM THE LOG.
119500     DISPLAY 'STKEVAL - HOUSEKEEPING'.
119600*    ALL FOUR INPUT FILES PLUS THE REPORT ARE OPENED HERE,
119700*    ONCE, FOR THE WHOLE RUN -- STKEVAL IS A SINGLE-PASS
119800*    PROGRAM WITH NO INTERMEDIATE CLOSE/REOPEN.
119900     OPEN INPUT  FUND-FILE
120000                 PORT-FILE
120100                 PRICE-FILE
120200                 PARM-FILE
120300          OUTPUT RPT-FILE.
120400
120500*    ZERO EVERY COUNTER AND ACCUMULATOR BEFORE THE FIRST
120600*    TICKER IS PROCESSED -- WITHOUT THIS THE VALUATION
120700*    TOTALS WOULD CARRY GARBAGE FROM WORKING-STORAGE.
120800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
120900
121000*    THE PARAMETER RECORD (INDUSTRY P/E) IS READ ONCE, UP
121100*    FRONT, SO IT IS AVAILABLE BEFORE ANY ENTRY CHECK RUNS.
121200     PERFORM 070-READ-PARM-REC THRU 070-EXIT.
121300
121400*    PRIME THE READ (STANDARD COBOL READ-AHEAD PATTERN) THEN
121500*    LOAD THE ENTIRE FUND-TABLE INTO WORKING-STORAGE BEFORE
121600*    ANY HOLDING IS PRICED OR SCORED.
121700     PERFORM 055-READ-FUNDIN THRU 055-EXIT.
121800*    INVOKES THE NAMED PARAGRAPH-RANGE.
121900     PERFORM 050-LOAD-FUND-TABLE THRU 050-EXIT
122000*    LOOP-EXIT CONDITION.
122100         UNTIL NO-MORE-FUND.
122200
122300*    SAME PRIME-THEN-LOAD PATTERN FOR THE PRICE TABLE.
122400     PERFORM 065-READ-PRICEIN THRU 065-EXIT.
122500*    INVOKES THE NAMED PARAGRAPH-RANGE.
122600     PERFORM 060-LOAD-PRICE-TABLE THRU 060-EXIT
122700*    LOOP-EXIT CONDITION.
122800         UNTIL NO-MORE-PRICE.
122900
123000*    AND AGAIN FOR THE PORTFOLIO TABLE -- THREE IN-MEMORY
123100*    TABLES ARE FULLY BUILT BEFORE ANY REPORT SECTION PRINTS.
123200     PERFORM 085-READ-PORTIN THRU 085-EXIT.
123300*    INVOKES THE NAMED PARAGRAPH-RANGE.
123400     PERFORM 080-LOAD-PORT-TABLE THRU 080-EXIT
123500*    LOOP-EXIT CONDITION.
123600         UNTIL NO-MORE-PORT.
123700
123800*    TICKER-LIST IS BUILT FROM PORT-TABLE ONLY (ONE DISTINCT
123900*    ENTRY PER HOLDING) -- IT DRIVES THE SCORECARD AND
124000*    ENTRY-CHECK LOOPS.
124100     PERFORM 090-BUILD-TICKER-LIST THRU 090-EXIT.
124200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
124300 000-EXIT.
124400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
124500     EXIT.
124600
124700*-----------------------------------------------------------*
124800*  010-WRITE-REPORT-HEADERS IS SHARED BY ALL THREE SECTIONS.
124900*  IT WRITES THE FIRST LINE OF EACH NEW PAGE AFTER ADVANCING
125000*  TO THE TOP OF FORM (SEE SPECIAL-NAMES, C01).
125100*-----------------------------------------------------------*
125200 010-WRITE-REPORT-HEADERS.
125300*    TODAY'S DATE COMES FROM THE INTRINSIC FUNCTION, NOT A
125400*    PARAMETER CARD -- THIS SHOP TRUSTS THE SYSTEM CLOCK FOR
125500*    THE REPORT HEADING DATE ON EVERY PAGE.
125600     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
125700*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
125800     MOVE WS-CURRENT-MONTH   TO HDR-MONTH.
125900*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
126000     MOVE WS-CURRENT-DAY     TO HDR-DAY.
126100*    SIMPLE FIELD-TO-FIELD MOVE.
126200     MOVE WS-CURRENT-YEAR    TO HDR-YEAR.
126300*    WS-SECTION-TITLE IS SET BY THE CALLING SECTION DRIVER
126400*    (100/200/300) BEFORE THIS PARAGRAPH IS PERFORMED.
126500     MOVE WS-SECTION-TITLE   TO HDR-TITLE.
126600
126700*    PAGE-NUM IS NEVER RESET DURING A RUN -- IT NUMBERS PAGES
126800*    CONTINUOUSLY ACROSS ALL THREE REPORT SECTIONS.
126900     ADD 1                   TO PAGE-NUM.
127000*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
127100     MOVE PAGE-NUM           TO HDR-PAGE.
127200
127300*    HEADING LINE, THEN ONE BLANK LINE, THEN THE CALLER PRINTS
127400*    ITS OWN COLUMN CAPTIONS BELOW THIS.
127500     MOVE HDR-LINE-1         TO RPT-REC.
127600*    WRITES THE ASSEMBLED LINE TO THE REPORT.
127700     WRITE RPT-REC AFTER ADVANCING C01.
127800*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
127900     MOVE WS-BLANK-LINE      TO RPT-REC.
128000*    WRITES THE ASSEMBLED LINE TO THE REPORT.
128100     WRITE RPT-REC.
128200
128300*    RESET THE PAGE LINE-COUNT SO 130/280/340'S PAGE-BREAK
128400*    TEST DOES NOT FIRE IMMEDIATELY AFTER A NEW HEADING.
128500     MOVE 2                  TO LINE-COUNT.
128600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
128700 010-EXIT.
128800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
128900     EXIT.
129000
129100*-----------------------------------------------------------*
129200*  050-055  --  LOAD FUND-TABLE.  FUND-FILE ARRIVES SORTED
129300*  ASCENDING BY TICKER THEN YEAR.  052/053/054 MAINTAIN THE
129400*  ROLLING FIVE-YEAR WINDOW PER TICKER.
129500*-----------------------------------------------------------*
129600 050-LOAD-FUND-TABLE.
129700*    FIRST RECORD OF THE RUN IS ALWAYS A NEW TICKER; OTHERWISE
129800*    COMPARE AGAINST THE LAST TICKER LOADED TO DETECT A BREAK.
129900     IF FUND-TICKERS-LOADED = 0
130000*    SETS UP THE FIELD FOR WHAT FOLLOWS.
130100        MOVE 'Y' TO WS-NEW-TICKER-SW
130200*    ALTERNATE BRANCH.
130300     ELSE
130400*    MOVES DATA INTO THE RECEIVING FIELD.
130500        MOVE 'N' TO WS-NEW-TICKER-SW
130600*    BEGINS A CONDITIONAL TEST.
130700        IF FI-TICKER NOT = FT-TICKER(FUND-TICKERS-LOADED)
130800*    SETS UP THE FIELD FOR WHAT FOLLOWS.
130900           MOVE 'Y' TO WS-NEW-TICKER-SW
131000*    CLOSES THE IF OPENED ABOVE.
131100        END-IF
131200*    CLOSES THE IF OPENED ABOVE.
131300     END-IF.
131400
131500*    ON A NEW TICKER, OPEN A FRESH FT-TABLE OCCURRENCE AND
131600*    START ITS YEAR-COUNT AT ZERO.
131700     IF WS-NEW-TICKER-SW = 'Y'
131800*    RUNNING TOTAL INCREMENTED HERE.
131900        ADD 1 TO FUND-TICKERS-LOADED
132000*    SETS UP THE FIELD FOR WHAT FOLLOWS.
132100        MOVE FI-TICKER    TO FT-TICKER(FUND-TICKERS-LOADED)
132200*    MOVES DATA INTO THE RECEIVING FIELD.
132300        MOVE FI-COMPANY   TO FT-COMPANY(FUND-TICKERS-LOADED)
132400*    TRANSFERS THE VALUE SHOWN BELOW.
132500        MOVE 0            TO FT-YEAR-COUNT(FUND-TICKERS-LOADED)
132600*    CLOSES THE IF OPENED ABOVE.
132700     END-IF.
132800
132900*    FT-IDX ALWAYS POINTS AT THE TICKER CURRENTLY BEING LOADED.
133000     SET FT-IDX TO FUND-TICKERS-LOADED.
133100*    INVOKES THE NAMED PARAGRAPH-RANGE.
133200     PERFORM 052-ADD-YEAR-TO-WINDOW THRU 052-EXIT.
133300*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
133400     PERFORM 055-READ-FUNDIN THRU 055-EXIT.
133500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
133600 050-EXIT.
133700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
133800     EXIT.
133900
134000*  IF THE WINDOW IS ALREADY FULL (5 YEARS), SHIFT LEFT FIRST TO
134100*  MAKE ROOM AT SLOT 5 FOR THE INCOMING YEAR; OTHERWISE JUST
134200*  GROW THE WINDOW BY ONE SLOT.  EITHER WAY FY-IDX ENDS UP
134300*  POINTING AT THE SLOT THE NEW YEAR'S FIGURES BELOW GO INTO.
134400 052-ADD-YEAR-TO-WINDOW.
134500*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
134600     IF FT-YEAR-COUNT(FT-IDX) = 5
134700*    INVOKES THE NAMED PARAGRAPH-RANGE.
134800        PERFORM 053-SHIFT-YEAR-WINDOW THRU 053-EXIT
134900*    SETS THE INDEX OR SWITCH BELOW.
135000        SET FY-IDX TO 5
135100*    ALTERNATE BRANCH.
135200     ELSE
135300*    RUNNING TOTAL INCREMENTED HERE.
135400        ADD 1 TO FT-YEAR-COUNT(FT-IDX)
135500*    SETS THE INDEX OR SWITCH BELOW.
135600        SET FY-IDX TO FT-YEAR-COUNT(FT-IDX)
135700*    CLOSES THE IF OPENED ABOVE.
135800     END-IF.
135900*  COPY ALL EIGHT FLAG/AMOUNT PAIRS FOR THE INCOMING YEAR
136000*  STRAIGHT ACROSS FROM THE FUND-FILE RECORD.
136100
136200*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
136300     MOVE FI-YEAR              TO FY-YEAR(FT-IDX FY-IDX).
136400*    SIMPLE FIELD-TO-FIELD MOVE.
136500     MOVE FI-REVENUE-FLAG      TO FY-REVENUE-FLAG(FT-IDX FY-IDX).
136600*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
136700     MOVE FI-REVENUE           TO FY-REVENUE(FT-IDX FY-IDX).
136800*    SIMPLE FIELD-TO-FIELD MOVE.
136900     MOVE FI-NET-INCOME-FLAG   TO
137000                            FY-NET-INCOME-FLAG(FT-IDX FY-IDX).
137100*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
137200     MOVE FI-NET-INCOME        TO FY-NET-INCOME(FT-IDX FY-IDX).
137300*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
137400     MOVE FI-EQUITY-FLAG       TO FY-EQUITY-FLAG(FT-IDX FY-IDX).
137500*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
137600     MOVE FI-SHAREHOLDERS-EQUITY
137700*    TARGET FIELD FOR THE CLAUSE ABOVE.
137800                               TO FY-EQUITY(FT-IDX FY-IDX).
137900*    SIMPLE FIELD-TO-FIELD MOVE.
138000     MOVE FI-DEBT-FLAG         TO FY-DEBT-FLAG(FT-IDX FY-IDX).
138100*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
138200     MOVE FI-TOTAL-DEBT        TO FY-DEBT(FT-IDX FY-IDX).
138300*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
138400     MOVE FI-SHARES-FLAG       TO FY-SHARES-FLAG(FT-IDX FY-IDX).
138500*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
138600     MOVE FI-SHARES-OUTSTANDING
138700*    TARGET FIELD FOR THE CLAUSE ABOVE.
138800                               TO FY-SHARES(FT-IDX FY-IDX).
138900*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
139000     MOVE FI-FCF-FLAG          TO FY-FCF-FLAG(FT-IDX FY-IDX).
139100*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
139200     MOVE FI-FREE-CASH-FLOW    TO FY-FCF(FT-IDX FY-IDX).
139300*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
139400     MOVE FI-CURR-ASSETS-FLAG  TO FY-CA-FLAG(FT-IDX FY-IDX).
139500*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
139600     MOVE FI-CURRENT-ASSETS    TO
139700                            FY-CURRENT-ASSETS(FT-IDX FY-IDX).
139800*    SIMPLE FIELD-TO-FIELD MOVE.
139900     MOVE FI-TOT-LIAB-FLAG     TO FY-TL-FLAG(FT-IDX FY-IDX).
140000*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
140100     MOVE FI-TOTAL-LIABILITIES TO
140200                            FY-TOTAL-LIABILITIES(FT-IDX FY-IDX).
140300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
140400 052-EXIT.
140500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
140600     EXIT.
140700
140800*  MOVES SLOTS 2-5 DOWN TO 1-4, WIPING OUT THE OLDEST YEAR
140900*  AND OPENING SLOT 5 FOR THE NEW ONE.
141000 053-SHIFT-YEAR-WINDOW.
141100*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
141200     PERFORM 054-SHIFT-ONE-YEAR-ENTRY THRU 054-EXIT
141300*    CONTROLS THE PERFORM LOOP INDEX.
141400         VARYING FY-IDX FROM 1 BY 1 UNTIL FY-IDX > 4.
141500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
141600 053-EXIT.
141700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
141800     EXIT.
141900
142000*  GROUP MOVE OF ONE FT-YEAR-ENTRY OCCURRENCE COPIES ALL EIGHT
142100*  FLAG/AMOUNT PAIRS PLUS FY-YEAR IN ONE STATEMENT.
142200 054-SHIFT-ONE-YEAR-ENTRY.
142300*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
142400     MOVE FT-YEAR-ENTRY(FT-IDX FY-IDX + 1)
142500*    TARGET FIELD FOR THE CLAUSE ABOVE.
142600                            TO FT-YEAR-ENTRY(FT-IDX FY-IDX).
142700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
142800 054-EXIT.
142900*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
143000     EXIT.
143100
143200 055-READ-FUNDIN.
143300*    READS THE NEXT RECORD FROM THE FILE.
143400     READ FUND-FILE
143500*    END-OF-FILE CLAUSE.
143600         AT END
143700*    SETS THE INDEX OR SWITCH BELOW.
143800            SET NO-MORE-FUND TO TRUE
143900         NOT AT END
144000*    RUNNING TOTAL INCREMENTED HERE.
144100            ADD 1 TO FUND-RECS-READ
144200*    CLOSES THE READ.
144300     END-READ.
144400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
144500 055-EXIT.
144600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
144700     EXIT.
144800
144900*-----------------------------------------------------------*
145000*  060-065  --  LOAD PRICE-TABLE.  PRICE-FILE IS NOT NECES-
145100*  SARILY SORTED BY TICKER, SO PRICE-ENTRY IS SCANNED WITH AN
145200*  ORDINARY SEARCH, NOT SEARCH ALL.
145300*-----------------------------------------------------------*
145400 060-LOAD-PRICE-TABLE.
145500*    ONE ENTRY PER PRICE-FILE RECORD, IN FILE ORDER -- NO
145600*    DEDUPING IS DONE HERE (THE FEED IS EXPECTED CLEAN).
145700     ADD 1 TO PRICE-TICKERS-LOADED.
145800*    SETS THE INDEX FOR THE TABLE OPERATION BELOW.
145900     SET PT-IDX TO PRICE-TICKERS-LOADED.
146000*    SIMPLE FIELD-TO-FIELD MOVE.
146100     MOVE PR-TICKER  TO PT-TICKER(PT-IDX).
146200*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
146300     MOVE PR-SOURCE  TO PT-SOURCE(PT-IDX).
146400*    PR-PRICE-X (THE X-VIEW REDEFINES) CATCHES AN UNPUNCHED
146500*    PRICE FIELD BEFORE IT IS TREATED AS A NUMERIC ZERO.
146600     IF PR-PRICE-X = SPACES
146700*    TRANSFERS THE VALUE SHOWN BELOW.
146800        MOVE 'N' TO PT-PRICE-KNOWN-SW(PT-IDX)
146900*    SETS UP THE FIELD FOR WHAT FOLLOWS.
147000        MOVE 0   TO PT-PRICE(PT-IDX)
147100*    ALTERNATE BRANCH.
147200     ELSE
147300*    MOVES DATA INTO THE RECEIVING FIELD.
147400        MOVE 'Y' TO PT-PRICE-KNOWN-SW(PT-IDX)
147500*    TRANSFERS THE VALUE SHOWN BELOW.
147600        MOVE PR-PRICE TO PT-PRICE(PT-IDX)
147700*    CLOSES THE IF OPENED ABOVE.
147800     END-IF.
147900*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
148000     PERFORM 065-READ-PRICEIN THRU 065-EXIT.
148100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
148200 060-EXIT.
148300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
148400     EXIT.
148500
148600 065-READ-PRICEIN.
148700*    STANDARD READ-AHEAD -- CALLED ONCE BEFORE THE LOAD LOOP
148800*    STARTS AND ONCE AT THE BOTTOM OF EVERY LOOP PASS.
148900     READ PRICE-FILE
149000*    END-OF-FILE CLAUSE.
149100         AT END
149200*    SETS THE INDEX OR SWITCH BELOW.
149300            SET NO-MORE-PRICE TO TRUE
149400*    CLOSES THE READ.
149500     END-READ.
149600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
149700 065-EXIT.
149800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
149900     EXIT.
150000
150100*-----------------------------------------------------------*
150200*  070-READ-PARM-REC  --  SINGLE-RECORD PARAMETER FILE.  IF
150300*  THE FILE IS EMPTY OR MISSING, THE VALUE CLAUSE ON WS-
150400*  INDUSTRY-PE (20.00) STANDS AS THE DEFAULT (SEE CR-288).
150500*-----------------------------------------------------------*
150600 070-READ-PARM-REC.
150700*    READS THE NEXT RECORD FROM THE FILE.
150800     READ PARM-FILE
150900*    END-OF-FILE CLAUSE.
151000         AT END
151100*    NO ACTION -- FALLS THROUGH.
151200            CONTINUE
151300         NOT AT END
151400*    MOVES DATA INTO THE RECEIVING FIELD.
151500            MOVE PA-INDUSTRY-PE TO WS-INDUSTRY-PE
151600*    CLOSES THE READ.
151700     END-READ.
151800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
151900 070-EXIT.
152000*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
152100     EXIT.
152200
152300*-----------------------------------------------------------*
152400*  080-087  --  LOAD PORT-TABLE FROM THE PORTFOLIO FILE AND
152500*  VALIDATE EACH RECORD FOR THE REQUIRED COLUMNS (CR-014).
152600*-----------------------------------------------------------*
152700 080-LOAD-PORT-TABLE.
152800*    ONE PORT-TABLE OCCURRENCE PER PORT-FILE RECORD -- NO
152900*    TICKER-LEVEL AGGREGATION HAPPENS HERE (A HOLDING SPLIT
153000*    ACROSS TWO RECORDS STAYS TWO ROWS).
153100     ADD 1 TO PORT-RECS-READ.
153200*    SETS THE INDEX FOR THE TABLE OPERATION BELOW.
153300     SET PF-IDX TO PORT-RECS-READ.
153400
153500*    VALIDATE BEFORE THE FIELDS ARE COPIED SO A BAD RECORD IS
153600*    STILL COUNTED BUT ITS SWITCH IS SET BEFORE MOVE-IN.
153700     PERFORM 087-VALIDATE-PORT-REC THRU 087-EXIT.
153800
153900*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
154000     MOVE PH-TICKER    TO PF-TICKER(PF-IDX).
154100*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
154200     MOVE PH-COMPANY   TO PF-COMPANY(PF-IDX).
154300*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
154400     MOVE PH-SECTOR    TO PF-SECTOR(PF-IDX).
154500*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
154600     MOVE PH-SHARES    TO PF-SHARES(PF-IDX).
154700*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
154800     MOVE PH-AVG-COST  TO PF-AVG-COST(PF-IDX).
154900
155000*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
155100     PERFORM 085-READ-PORTIN THRU 085-EXIT.
155200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
155300 080-EXIT.
155400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
155500     EXIT.
155600
155700 085-READ-PORTIN.
155800*    STANDARD READ-AHEAD FOR THE PORTFOLIO FILE.
155900     READ PORT-FILE
156000*    END-OF-FILE CLAUSE.
156100         AT END
156200*    SETS THE INDEX OR SWITCH BELOW.
156300            SET NO-MORE-PORT TO TRUE
156400*    CLOSES THE READ.
156500     END-READ.
156600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
156700 085-EXIT.
156800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
156900     EXIT.
157000
157100*  TESTS THE X-VIEW REDEFINES SO AN UNPUNCHED NUMERIC FIELD
157200*  (ALL SPACES ON THE FEED) IS CAUGHT WITHOUT RISKING A
157300*  NUMERIC COMPARE AGAINST NON-NUMERIC DATA.  ONE BAD RECORD
157400*  ANYWHERE IN THE FILE FLIPS THE STICKY SWITCH FOR THE WHOLE
157500*  RUN -- THERE IS NO PARTIAL/SKIP-BAD-RECORD MODE (CR-014).
157600 087-VALIDATE-PORT-REC.
157700*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
157800     IF PH-TICKER = SPACES
157900*    ADDITIONAL CONDITION ORED IN.
158000        OR PH-SHARES-X = SPACES
158100*    ADDITIONAL CONDITION ORED IN.
158200        OR PH-AVG-COST-X = SPACES
158300*    SETS UP THE FIELD FOR WHAT FOLLOWS.
158400        MOVE 'N' TO WS-PORTFOLIO-VALID-SW
158500*    CLOSES THE IF OPENED ABOVE.
158600     END-IF.
158700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
158800 087-EXIT.
158900*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
159000     EXIT.
159100
159200*-----------------------------------------------------------*
159300*  090-092  --  BUILD THE DISTINCT-TICKER LIST THAT DRIVES
159400*  THE SCORECARD AND ENTRY-CHECK SECTIONS (UNITS 1 AND 2).
159500*-----------------------------------------------------------*
159600 090-BUILD-TICKER-LIST.
159700*    ONE PASS OVER EVERY LOADED HOLDING; ONLY THE FIRST
159800*    OCCURRENCE OF EACH DISTINCT TICKER GETS ADDED BELOW.
159900     PERFORM 092-CHECK-ONE-HOLDING THRU 092-EXIT
160000*    CONTROLS THE PERFORM LOOP INDEX.
160100         VARYING PF-IDX FROM 1 BY 1 UNTIL PF-IDX > PORT-RECS-READ.
160200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
160300 090-EXIT.
160400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
160500     EXIT.
160600
160700 092-CHECK-ONE-HOLDING.
160800*    A BLANK TICKER MEANS AN INVALID PORT RECORD (SEE 087) --
160900*    SKIP IT RATHER THAN ADDING A SPACES ENTRY TO THE LIST.
161000     IF PF-TICKER(PF-IDX) = SPACES
161100*    BRANCHES OUT OF THE NORMAL FLOW.
161200        GO TO 092-EXIT
161300*    CLOSES THE IF OPENED ABOVE.
161400     END-IF.
161500
161600*    ORDINARY SEARCH OF THE TICKER LIST BUILT SO FAR -- THE
161700*    LIST IS NOT KEPT IN KEY ORDER SO SEARCH ALL DOES NOT APPLY.
161800     MOVE 'N' TO WS-TICKER-FOUND-SW.
161900*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
162000     IF DISTINCT-TICKER-COUNT > 0
162100*    SETS THE INDEX OR SWITCH BELOW.
162200        SET TK-IDX TO 1
162300*    TABLE SEARCH BEGINS.
162400        SEARCH TICKER-ENTRY
162500*    END-OF-FILE CLAUSE.
162600           AT END
162700*    NO ACTION -- FALLS THROUGH.
162800              CONTINUE
162900*    EVALUATE-CLAUSE ALTERNATIVE.
163000           WHEN TK-TICKER(TK-IDX) = PF-TICKER(PF-IDX)
163100*    TRANSFERS THE VALUE SHOWN BELOW.
163200              MOVE 'Y' TO WS-TICKER-FOUND-SW
163300*    CLOSES THE SEARCH ABOVE.
163400        END-SEARCH
163500*    CLOSES THE IF OPENED ABOVE.
163600     END-IF.
163700
163800*    NEW TICKER -- APPEND IT TO THE END OF THE LIST.
163900     IF NOT TICKER-ALREADY-LISTED
164000*    RUNNING TOTAL INCREMENTED HERE.
164100        ADD 1 TO DISTINCT-TICKER-COUNT
164200*    SETS THE INDEX OR SWITCH BELOW.
164300        SET TK-IDX TO DISTINCT-TICKER-COUNT
164400*    SETS UP THE FIELD FOR WHAT FOLLOWS.
164500        MOVE PF-TICKER(PF-IDX) TO TK-TICKER(TK-IDX)
164600*    CLOSES THE IF OPENED ABOVE.
164700     END-IF.
164800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
164900 092-EXIT.
165000*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
165100     EXIT.
165200
165300*-----------------------------------------------------------*
165400*  100-130  --  PORTFOLIO VALUATION.  PRICING AND
165500*  VALUING RUNS FIRST, WEIGHTING RUNS AS ITS OWN SECOND PASS
165600*  (CR-340), THEN THE DETAIL LINES ARE PRINTED.
165700*-----------------------------------------------------------*
165800*  IF THE PORTFOLIO FEED FAILED VALIDATION (WS-PORTFOLIO-VALID
165900*  -SW) THE SECTION HEADING STILL PRINTS BUT NO DETAIL LINES
166000*  FOLLOW -- A GO TO STRAIGHT TO 100-EXIT SKIPS THE THREE
166100*  PORT-TABLE PASSES BELOW ENTIRELY.
166200 100-PRINT-VALUATION-SECTION.
166300*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
166400     MOVE 'PORTFOLIO VALUATION' TO WS-SECTION-TITLE.
166500*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
166600     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
166700
166800*    CR-014 -- A PORTFOLIO FEED MISSING ANY REQUIRED COLUMN
166900*    FAILS THE WHOLE SECTION RATHER THAN LIMPING THROUGH ROW
167000*    BY ROW WITH PARTIAL DATA.
167100     IF NOT PORTFOLIO-VALID
167200*    MOVES DATA INTO THE RECEIVING FIELD.
167300        MOVE SPACES TO RPT-REC
167400*    BUILDS A MESSAGE OR LINE BY CONCATENATION.
167500        STRING '*** MISSING REQUIRED COLUMNS -- VALUATION '
167600               'SECTION NOT PRODUCED ***'
167700*    STRING DELIMITER CLAUSE.
167800               DELIMITED BY SIZE INTO RPT-REC
167900*    WRITES THE PRINT LINE.
168000        WRITE RPT-REC
168100*    ADDS TO THE ACCUMULATOR.
168200        ADD 1 TO LINE-COUNT
168300*    BRANCHES OUT OF THE NORMAL FLOW.
168400        GO TO 100-EXIT
168500*    CLOSES THE IF OPENED ABOVE.
168600     END-IF.
168700
168800*    COLUMN CAPTIONS PRINT ONCE HERE; 120 REPRINTS THEM ON EACH
168900*    PAGE BREAK AS THE DETAIL LOOP RUNS LONG.
169000     MOVE VAL-HEADING-LINE TO RPT-REC.
169100*    WRITE STATEMENT -- RECORD WAS BUILT IN WORKING-STORAGE ABOVE.
169200     WRITE RPT-REC.
169300*    ACCUMULATOR INCREMENTED BY ONE.
169400     ADD 1 TO LINE-COUNT.
169500
169600*    THREE SEPARATE PASSES OVER PORT-TABLE, IN THIS ORDER, PER
169700*    CR-340 -- PRICE/VALUE, THEN WEIGHT (NEEDS THE GRAND TOTAL
169800*    FROM THE FIRST PASS), THEN PRINT (NEEDS THE WEIGHT).
169900     PERFORM 110-PRICE-AND-VALUE-HOLDING THRU 110-EXIT
170000*    CONTROLS THE PERFORM LOOP INDEX.
170100         VARYING PF-IDX FROM 1 BY 1 UNTIL PF-IDX > PORT-RECS-READ.
170200
170300*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
170400     PERFORM 125-COMPUTE-HOLDING-WEIGHTS THRU 125-EXIT
170500*    CONTROLS THE PERFORM LOOP INDEX.
170600         VARYING PF-IDX FROM 1 BY 1 UNTIL PF-IDX > PORT-RECS-READ.
170700
170800*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
170900     PERFORM 120-WRITE-VALUATION-DETAIL THRU 120-EXIT
171000*    CONTROLS THE PERFORM LOOP INDEX.
171100         VARYING PF-IDX FROM 1 BY 1 UNTIL PF-IDX > PORT-RECS-READ.
171200
171300*    TWO-LINE TOTALS BLOCK PLUS THE HOLDING-COUNT LINE.
171400     PERFORM 130-WRITE-VALUATION-TOTALS THRU 130-EXIT.
171500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
171600 100-EXIT.
171700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
171800     EXIT.
171900
172000*  FIRST PASS OVER PORT-TABLE (SUBSCRIPTED BY PF-IDX).  DERIVES
172100*  CURRENCY, LOOKS UP THE CURRENT PRICE, THEN COMPUTES COST,
172200*  MARKET VALUE AND PROFIT/LOSS FOR THE ROW.  WEIGHT IS NOT
172300*  COMPUTED HERE -- IT WAITS FOR 125, A SEPARATE SECOND PASS,
172400*  BECAUSE IT NEEDS THE PORTFOLIO'S GRAND TOTAL MARKET VALUE,
172500*  WHICH ISN'T KNOWN UNTIL EVERY ROW IN THIS PASS HAS RUN.
172600 110-PRICE-AND-VALUE-HOLDING.
172700*    CURRENCY MUST BE DERIVED BEFORE THE PRICE LOOKUP SO THE
172800*    PRINTED DETAIL LINE CAN SHOW IT EVEN WHEN NO PRICE IS FOUND.
172900     PERFORM 115-DERIVE-CURRENCY THRU 115-EXIT.
173000
173100*    ORDINARY SEARCH OF PRICE-TABLE -- THE PRICE FEED IS NOT
173200*    GUARANTEED SORTED BY TICKER.
173300     MOVE 'N' TO WS-PRICE-FOUND-SW.
173400*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
173500     IF PRICE-TICKERS-LOADED > 0
173600*    SETS THE INDEX OR SWITCH BELOW.
173700        SET PT-IDX TO 1
173800*    TABLE SEARCH BEGINS.
173900        SEARCH PRICE-ENTRY
174000*    END-OF-FILE CLAUSE.
174100           AT END
174200*    NO ACTION -- FALLS THROUGH.
174300              CONTINUE
174400*    EVALUATE-CLAUSE ALTERNATIVE.
174500           WHEN PT-TICKER(PT-IDX) = PF-TICKER(PF-IDX)
174600*    SETS UP THE FIELD FOR WHAT FOLLOWS.
174700              MOVE 'Y' TO WS-PRICE-FOUND-SW
174800*    CLOSES THE SEARCH ABOVE.
174900        END-SEARCH
175000*    CLOSES THE IF OPENED ABOVE.
175100     END-IF.
175200
175300*    NO MATCH, OR A MATCH WITH AN UNPUNCHED PRICE, BOTH FALL TO
175400*    THE UNPRICED BRANCH -- 'MISSING' IS THE SOURCE SHOWN EITHER
175500*    WAY (SEE STKPRIC.CPY, PR-SOURCE).
175600     IF PRICE-ENTRY-FOUND AND PT-PRICE-KNOWN(PT-IDX)
175700*    TRANSFERS THE VALUE SHOWN BELOW.
175800        MOVE 'Y'              TO PF-PRICE-KNOWN-SW(PF-IDX)
175900*    SETS UP THE FIELD FOR WHAT FOLLOWS.
176000        MOVE PT-PRICE(PT-IDX) TO PF-PRICE(PF-IDX)
176100*    MOVES DATA INTO THE RECEIVING FIELD.
176200        MOVE PT-SOURCE(PT-IDX) TO PF-SOURCE(PF-IDX)
176300*    RUNNING TOTAL INCREMENTED HERE.
176400        ADD 1 TO PORT-RECS-PRICED
176500*    ALTERNATE BRANCH.
176600     ELSE
176700*    SETS UP THE FIELD FOR WHAT FOLLOWS.
176800        MOVE 'N'      TO PF-PRICE-KNOWN-SW(PF-IDX)
176900*    MOVES DATA INTO THE RECEIVING FIELD.
177000        MOVE 0        TO PF-PRICE(PF-IDX)
177100*    TRANSFERS THE VALUE SHOWN BELOW.
177200        MOVE 'MISSING' TO PF-SOURCE(PF-IDX)
177300*    RUNNING TOTAL INCREMENTED HERE.
177400        ADD 1 TO PORT-RECS-UNPRICED
177500*    CLOSES THE IF OPENED ABOVE.
177600     END-IF.
177700
177800*    COST BASIS IS ALWAYS COMPUTABLE -- SHARES AND AVG-COST ARE
177900*    REQUIRED FIELDS THAT PASSED VALIDATION BACK IN 087.
178000     COMPUTE PF-COST(PF-IDX) ROUNDED =
178100        PF-SHARES(PF-IDX) * PF-AVG-COST(PF-IDX).
178200
178300*    MARKET VALUE AND P/L ONLY COMPUTE WHEN A PRICE WAS FOUND;
178400*    THE RUNNING GRAND TOTALS ARE ACCUMULATED HERE, TICKER BY
178500*    TICKER, FOR 130'S TOTALS LINES.
178600     IF PF-PRICE-KNOWN(PF-IDX)
178700*    MOVES DATA INTO THE RECEIVING FIELD.
178800        MOVE 'Y' TO PF-MV-KNOWN-SW(PF-IDX)
178900*    ARITHMETIC RESULT COMPUTED HERE.
179000        COMPUTE PF-MARKET-VALUE(PF-IDX) ROUNDED =
179100           PF-SHARES(PF-IDX) * PF-PRICE(PF-IDX)
179200*    CALCULATES THE FIGURE BELOW.
179300        COMPUTE PF-PL(PF-IDX) ROUNDED =
179400           PF-MARKET-VALUE(PF-IDX) - PF-COST(PF-IDX)
179500*    RUNNING TOTAL INCREMENTED HERE.
179600        ADD PF-MARKET-VALUE(PF-IDX) TO WS-TOTAL-MARKET-VALUE
179700*    ADDS TO THE ACCUMULATOR.
179800        ADD PF-PL(PF-IDX)           TO WS-TOTAL-PL
179900*    SETS UP THE FIELD FOR WHAT FOLLOWS.
180000        MOVE 'Y' TO WS-TOTAL-MV-KNOWN-SW
180100*    ALTERNATE BRANCH.
180200     ELSE
180300*    MOVES DATA INTO THE RECEIVING FIELD.
180400        MOVE 'N' TO PF-MV-KNOWN-SW(PF-IDX)
180500*    TRANSFERS THE VALUE SHOWN BELOW.
180600        MOVE 0   TO PF-MARKET-VALUE(PF-IDX)
180700*    SETS UP THE FIELD FOR WHAT FOLLOWS.
180800        MOVE 0   TO PF-PL(PF-IDX)
180900*    CLOSES THE IF OPENED ABOVE.
181000     END-IF.
181100
181200*    COST ROLLS UP REGARDLESS OF WHETHER A PRICE WAS FOUND.
181300     ADD PF-COST(PF-IDX) TO WS-TOTAL-COST.
181400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
181500 110-EXIT.
181600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
181700     EXIT.
181800
181900*-----------------------------------------------------------*
182000*  115/117  --  DERIVE THE SETTLEMENT CURRENCY FROM THE
182100*  TICKER SUFFIX (CR-088).  NO SUFFIX MATCHED MEANS USD.
182200*-----------------------------------------------------------*
182300 115-DERIVE-CURRENCY.
182400*    BACK UP FROM THE END OF THE TEN-BYTE FIELD PAST TRAILING
182500*    SPACES TO FIND THE TRUE LENGTH OF THE PUNCHED TICKER.
182600     MOVE 10 TO WS-TICKER-LEN.
182700*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
182800     PERFORM 117-BACK-UP-ONE-CHAR THRU 117-EXIT
182900*    LOOP-EXIT CONDITION.
183000         UNTIL WS-TICKER-LEN = 0
183100*    ADDITIONAL CONDITION ORED IN.
183200         OR PF-TICKER(PF-IDX) (WS-TICKER-LEN:1) NOT = SPACE.
183300
183400*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
183500     MOVE 'USD' TO PF-CURRENCY(PF-IDX).
183600*    SUFFIX TABLE (CR-088) -- CHECKED LONGEST-MATCH FIRST WHERE
183700*    TWO SUFFIXES SHARE A LEADING CHARACTER (E.G. NONE DO HERE,
183800*    BUT THE ORDER IS KEPT DELIBERATE FOR THE NEXT ONE ADDED).
183900     IF WS-TICKER-LEN > 3
184000        EVALUATE TRUE
184100*    EVALUATE-CLAUSE ALTERNATIVE.
184200           WHEN PF-TICKER(PF-IDX)
184300                   (WS-TICKER-LEN - 2:3) = '.SR'
184400*                 SAUDI EXCHANGE (TADAWUL) -- SAUDI RIYAL.
184500              MOVE 'SAR' TO PF-CURRENCY(PF-IDX)
184600*    EVALUATE-CLAUSE ALTERNATIVE.
184700           WHEN PF-TICKER(PF-IDX)
184800                   (WS-TICKER-LEN - 1:2) = '.L'
184900*                 LONDON STOCK EXCHANGE -- BRITISH POUND.
185000              MOVE 'GBP' TO PF-CURRENCY(PF-IDX)
185100*    EVALUATE-CLAUSE ALTERNATIVE.
185200           WHEN PF-TICKER(PF-IDX)
185300                   (WS-TICKER-LEN - 2:3) = '.TO'
185400*                 TORONTO STOCK EXCHANGE -- CANADIAN DOLLAR.
185500              MOVE 'CAD' TO PF-CURRENCY(PF-IDX)
185600*    EVALUATE-CLAUSE ALTERNATIVE.
185700           WHEN PF-TICKER(PF-IDX)
185800                   (WS-TICKER-LEN - 2:3) = '.HK'
185900*                 HONG KONG EXCHANGE -- HONG KONG DOLLAR.
186000              MOVE 'HKD' TO PF-CURRENCY(PF-IDX)
186100*    EVALUATE-CLAUSE ALTERNATIVE.
186200           WHEN PF-TICKER(PF-IDX)
186300                   (WS-TICKER-LEN - 1:2) = '.F'
186400*                 FRANKFURT EXCHANGE -- EURO.
186500              MOVE 'EUR' TO PF-CURRENCY(PF-IDX)
186600*    EVALUATE-CLAUSE ALTERNATIVE.
186700           WHEN PF-TICKER(PF-IDX)
186800                   (WS-TICKER-LEN - 2:3) = '.DE'
186900*                 XETRA (GERMANY) -- ALSO EURO.
187000              MOVE 'EUR' TO PF-CURRENCY(PF-IDX)
187100*    EVALUATE-CLAUSE ALTERNATIVE.
187200           WHEN OTHER
187300*                 NO RECOGNIZED SUFFIX -- LEAVE THE USD DEFAULT
187400*                 MOVED ABOVE IN PLACE.
187500              CONTINUE
187600        END-EVALUATE
187700*    CLOSES THE IF OPENED ABOVE.
187800     END-IF.
187900*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
188000 115-EXIT.
188100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
188200     EXIT.
188300
188400 117-BACK-UP-ONE-CHAR.
188500*  ONE SUBTRACT PER SUFFIX-SCAN STEP -- FACTORED OUT SO 115 CAN
188600*  DRIVE IT WITH AN ORDINARY PERFORM ... UNTIL.
188700     SUBTRACT 1 FROM WS-TICKER-LEN.
188800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
188900 117-EXIT.
189000*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
189100     EXIT.
189200
189300*  THIRD PASS OVER PORT-TABLE, RUN AFTER 125 SO PF-WEIGHT IS
189400*  ALREADY KNOWN FOR EVERY ROW BY THE TIME ITS LINE PRINTS.
189500 120-WRITE-VALUATION-DETAIL.
189600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
189700     IF LINE-COUNT + 1 > REPORT-MAX-LINES
189800*    INVOKES THE NAMED PARAGRAPH-RANGE.
189900        PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
190000*    TRANSFERS THE VALUE SHOWN BELOW.
190100        MOVE VAL-HEADING-LINE TO RPT-REC
190200*    WRITES THE PRINT LINE.
190300        WRITE RPT-REC
190400*    RUNNING TOTAL INCREMENTED HERE.
190500        ADD 1 TO LINE-COUNT
190600*    CLOSES THE IF OPENED ABOVE.
190700     END-IF.
190800
190900*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
191000     MOVE PF-TICKER(PF-IDX)   TO VDL-TICKER.
191100*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
191200     MOVE PF-COMPANY(PF-IDX)  TO VDL-COMPANY.
191300*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
191400     MOVE PF-SECTOR(PF-IDX)   TO VDL-SECTOR.
191500
191600*    SHARES ALWAYS PRINT -- IT IS A REQUIRED FIELD.
191700     MOVE PF-SHARES(PF-IDX)   TO WS-EDIT-SHARES.
191800*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
191900     MOVE WS-EDIT-SHARES      TO VDL-SHARES.
192000
192100*    AVG-COST ALWAYS PRINTS FOR THE SAME REASON.
192200     MOVE PF-AVG-COST(PF-IDX) TO WS-EDIT-9WIDE.
192300*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
192400     MOVE WS-EDIT-9WIDE       TO VDL-AVG-COST.
192500
192600*    PRICE PRINTS N/A WHEN THE TICKER WAS NOT QUOTED THIS RUN.
192700     IF PF-PRICE-KNOWN(PF-IDX)
192800*    TRANSFERS THE VALUE SHOWN BELOW.
192900        MOVE PF-PRICE(PF-IDX) TO WS-EDIT-9WIDE
193000*    SETS UP THE FIELD FOR WHAT FOLLOWS.
193100        MOVE WS-EDIT-9WIDE    TO VDL-PRICE
193200*    ALTERNATE BRANCH.
193300     ELSE
193400*    MOVES DATA INTO THE RECEIVING FIELD.
193500        MOVE 'N/A'            TO VDL-PRICE
193600*    CLOSES THE IF OPENED ABOVE.
193700     END-IF.
193800
193900*    SOURCE AND CURRENCY ARE ALWAYS KNOWN (DEFAULTS OF 'MISSING'
194000*    AND 'USD' APPLY WHEN THE RESPECTIVE LOOKUP CAME UP EMPTY).
194100     MOVE PF-SOURCE(PF-IDX)   TO VDL-SOURCE.
194200*    SIMPLE FIELD-TO-FIELD MOVE.
194300     MOVE PF-CURRENCY(PF-IDX) TO VDL-CURRENCY.
194400
194500*    COST IS ALWAYS COMPUTABLE (SEE 110).
194600     MOVE PF-COST(PF-IDX)     TO WS-EDIT-16WIDE.
194700*    SIMPLE FIELD-TO-FIELD MOVE.
194800     MOVE WS-EDIT-16WIDE      TO VDL-COST.
194900
195000*    MARKET VALUE AND P/L PRINT N/A TOGETHER WHEN UNPRICED.
195100     IF PF-MV-KNOWN(PF-IDX)
195200*    TRANSFERS THE VALUE SHOWN BELOW.
195300        MOVE PF-MARKET-VALUE(PF-IDX) TO WS-EDIT-16WIDE
195400*    SETS UP THE FIELD FOR WHAT FOLLOWS.
195500        MOVE WS-EDIT-16WIDE          TO VDL-MARKET-VALUE
195600*    MOVES DATA INTO THE RECEIVING FIELD.
195700        MOVE PF-PL(PF-IDX)           TO WS-EDIT-16WIDE
195800*    TRANSFERS THE VALUE SHOWN BELOW.
195900        MOVE WS-EDIT-16WIDE          TO VDL-PROFIT-LOSS
196000*    ALTERNATE BRANCH.
196100     ELSE
196200*    SETS UP THE FIELD FOR WHAT FOLLOWS.
196300        MOVE 'N/A' TO VDL-MARKET-VALUE
196400*    MOVES DATA INTO THE RECEIVING FIELD.
196500        MOVE 'N/A' TO VDL-PROFIT-LOSS
196600*    CLOSES THE IF OPENED ABOVE.
196700     END-IF.
196800
196900*    WEIGHT IS EDITED AS A PERCENT WITH A TRAILING '%' SIGN
197000*    BUILT BY STRING, SINCE NO SINGLE EDIT PICTURE CARRIES ONE.
197100     IF PF-WEIGHT-KNOWN(PF-IDX)
197200*    ARITHMETIC RESULT COMPUTED HERE.
197300        COMPUTE WS-PCT-VALUE ROUNDED = PF-WEIGHT(PF-IDX) * 100
197400*    SETS UP THE FIELD FOR WHAT FOLLOWS.
197500        MOVE WS-PCT-VALUE TO WS-EDIT-IND-PE
197600*    MOVES DATA INTO THE RECEIVING FIELD.
197700        MOVE SPACES TO VDL-WEIGHT
197800*    BUILDS A MESSAGE OR LINE BY CONCATENATION.
197900        STRING WS-EDIT-IND-PE '%' DELIMITED BY SIZE
198000*    RECEIVING FIELD FOR THE CLAUSE ABOVE.
198100               INTO VDL-WEIGHT
198200*    ALTERNATE BRANCH.
198300     ELSE
198400*    MOVES DATA INTO THE RECEIVING FIELD.
198500        MOVE 'N/A' TO VDL-WEIGHT
198600*    CLOSES THE IF OPENED ABOVE.
198700     END-IF.
198800
198900*    ASSEMBLED LINE MOVES TO RPT-REC AS ONE GROUP MOVE.
199000     MOVE VAL-DETAIL-LINE TO RPT-REC.
199100*    WRITE STATEMENT -- RECORD WAS BUILT IN WORKING-STORAGE ABOVE.
199200     WRITE RPT-REC.
199300*    ADDS INTO THE CONTROL TOTAL.
199400     ADD 1 TO LINE-COUNT.
199500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
199600 120-EXIT.
199700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
199800     EXIT.
199900
200000*  SECOND PASS OVER PORT-TABLE (CR-340).  GUARDED ON THREE
200100*  CONDITIONS: THE PORTFOLIO TOTAL MUST BE KNOWN AT ALL, IT
200200*  MUST BE GREATER THAN ZERO (NO DIVIDE-BY-ZERO), AND THIS
200300*  ROW'S OWN MARKET VALUE MUST BE KNOWN -- A ROW WITH A
200400*  MISSING PRICE GETS WEIGHT 'N/A' RATHER THAN A COMPUTED
200500*  ZERO, SO IT DOES NOT LOOK LIKE A DELIBERATE ZERO WEIGHTING.
200600 125-COMPUTE-HOLDING-WEIGHTS.
200700*    DEFAULT TO UNKNOWN/ZERO FIRST -- THE COMPUTE BELOW ONLY
200800*    RUNS WHEN ALL THREE GUARD CONDITIONS ARE SATISFIED.
200900     MOVE 'N' TO PF-WEIGHT-KNOWN-SW(PF-IDX).
201000*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
201100     MOVE 0   TO PF-WEIGHT(PF-IDX).
201200
201300*    THE WS-TOTAL-MARKET-VALUE > 0 TEST IS THE DIVIDE-BY-ZERO
201400*    GUARD REQUIRED BY CR-340.
201500     IF TOTAL-MV-KNOWN
201600*    ADDITIONAL CONDITION ANDED IN.
201700        AND WS-TOTAL-MARKET-VALUE > 0
201800*    CONTINUES THE COMPOUND TEST.
201900        AND PF-MV-KNOWN(PF-IDX)
202000*    ARITHMETIC RESULT COMPUTED HERE.
202100        COMPUTE PF-WEIGHT(PF-IDX) ROUNDED =
202200           PF-MARKET-VALUE(PF-IDX) / WS-TOTAL-MARKET-VALUE
202300*    TRANSFERS THE VALUE SHOWN BELOW.
202400        MOVE 'Y' TO PF-WEIGHT-KNOWN-SW(PF-IDX)
202500*    CLOSES THE IF OPENED ABOVE.
202600     END-IF.
202700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
202800 125-EXIT.
202900*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
203000     EXIT.
203100
203200*  PRINTS THE PORTFOLIO TOTAL MARKET VALUE, TOTAL COST, TOTAL
203300*  PROFIT/LOSS (N/A IF NO HOLDING PRICED SUCCESSFULLY) AND THE
203400*  READ/PRICED/UNPRICED CONTROL COUNTS.
203500 130-WRITE-VALUATION-TOTALS.
203600*    RESERVE FOUR LINES (BLANK, TWO TOTAL LINES, COUNT LINE) SO
203700*    THE BLOCK NEVER SPLITS ACROSS A PAGE BREAK.
203800     IF LINE-COUNT + 4 > REPORT-MAX-LINES
203900*    INVOKES THE NAMED PARAGRAPH-RANGE.
204000        PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
204100*    CLOSES THE IF OPENED ABOVE.
204200     END-IF.
204300
204400*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
204500     MOVE WS-BLANK-LINE TO RPT-REC.
204600*    WRITES THE ASSEMBLED LINE TO THE REPORT.
204700     WRITE RPT-REC.
204800*    RUNNING TOTAL UPDATE.
204900     ADD 1 TO LINE-COUNT.
205000
205100*    PORTFOLIO TOTAL MARKET VALUE IS ALWAYS PRINTABLE -- IT
205200*    ACCUMULATES AS ZERO WHEN NOTHING PRICED.
205300     MOVE WS-TOTAL-MARKET-VALUE TO WS-EDIT-16WIDE.
205400*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
205500     MOVE WS-EDIT-16WIDE        TO VTL1-MARKET-VALUE.
205600*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
205700     MOVE WS-TOTAL-COST         TO WS-EDIT-16WIDE.
205800*    SIMPLE FIELD-TO-FIELD MOVE.
205900     MOVE WS-EDIT-16WIDE        TO VTL1-COST.
206000*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
206100     MOVE VAL-TOTAL-LINE-1      TO RPT-REC.
206200*    WRITES THE ASSEMBLED LINE TO THE REPORT.
206300     WRITE RPT-REC.
206400*    RUNNING TOTAL UPDATE.
206500     ADD 1 TO LINE-COUNT.
206600
206700*    TOTAL P/L PRINTS N/A WHEN NOT ONE HOLDING PRICED THIS RUN.
206800     IF TOTAL-MV-KNOWN
206900*    MOVES DATA INTO THE RECEIVING FIELD.
207000        MOVE WS-TOTAL-PL TO WS-EDIT-16WIDE
207100*    TRANSFERS THE VALUE SHOWN BELOW.
207200        MOVE WS-EDIT-16WIDE TO VTL2-PROFIT-LOSS
207300*    ALTERNATE BRANCH.
207400     ELSE
207500*    SETS UP THE FIELD FOR WHAT FOLLOWS.
207600        MOVE 'N/A' TO VTL2-PROFIT-LOSS
207700*    CLOSES THE IF OPENED ABOVE.
207800     END-IF.
207900*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
208000     MOVE VAL-TOTAL-LINE-2 TO RPT-REC.
208100*    WRITES THE ASSEMBLED LINE TO THE REPORT.
208200     WRITE RPT-REC.
208300*    ADDS INTO THE CONTROL TOTAL.
208400     ADD 1 TO LINE-COUNT.
208500
208600*    CONTROL-TOTAL LINE -- READ MUST EQUAL PRICED PLUS UNPRICED,
208700*    A CHECK THE OPERATOR CAN VERIFY BY EYE AGAINST THE COUNT.
208800     MOVE PORT-RECS-READ     TO VCL-READ.
208900*    SIMPLE FIELD-TO-FIELD MOVE.
209000     MOVE PORT-RECS-PRICED   TO VCL-PRICED.
209100*    SIMPLE FIELD-TO-FIELD MOVE.
209200     MOVE PORT-RECS-UNPRICED TO VCL-UNPRICED.
209300*    SIMPLE FIELD-TO-FIELD MOVE.
209400     MOVE VAL-COUNT-LINE     TO RPT-REC.
209500*    WRITES THE ASSEMBLED LINE TO THE REPORT.
209600     WRITE RPT-REC.
209700*    ACCUMULATOR INCREMENTED BY ONE.
209800     ADD 1 TO LINE-COUNT.
209900*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
210000 130-EXIT.
210100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
210200     EXIT.
210300
210400*-----------------------------------------------------------*
210500*  200-280  --  BUFFETT SCORECARD.  FIVE RULES ARE
210600*  EVALUATED FOR EACH DISTINCT TICKER THAT HAS FUNDAMENTALS.
210700*-----------------------------------------------------------*
210800 200-PRINT-SCORECARD-SECTION.
210900*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
211000     MOVE 'BUFFETT SCORECARD' TO WS-SECTION-TITLE.
211100*    INVOKES THE NAMED PARAGRAPH-RANGE.
211200     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
211300
211400*    DRIVEN OFF TICKER-LIST (BUILT IN 090), NOT PORT-TABLE OR
211500*    FUND-TABLE DIRECTLY -- A TICKER APPEARS ONCE HERE EVEN IF
211600*    IT HAS MULTIPLE PORTFOLIO ROWS.
211700     PERFORM 210-EVALUATE-SCORECARD-TICKER THRU 210-EXIT
211800*    CONTROLS THE PERFORM LOOP INDEX.
211900         VARYING TK-IDX FROM 1 BY 1
212000*    LOOP-EXIT CONDITION.
212100         UNTIL TK-IDX > DISTINCT-TICKER-COUNT.
212200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
212300 200-EXIT.
212400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
212500     EXIT.
212600
212700 210-EVALUATE-SCORECARD-TICKER.
212800*    SEARCH ALL REQUIRES FUND-TABLE TO BE IN ASCENDING TICKER
212900*    ORDER -- TRUE HERE BECAUSE FUND-FILE ARRIVES SORTED AND
213000*    050-LOAD-FUND-TABLE APPENDS TICKERS IN FILE ORDER.
213100     MOVE 'N' TO WS-FUND-FOUND-SW.
213200*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
213300     IF FUND-TICKERS-LOADED > 0
213400*    SETS THE INDEX OR SWITCH BELOW.
213500        SET FT-IDX TO 1
213600*    TABLE SEARCH BEGINS.
213700        SEARCH ALL FUND-ENTRY
213800*    END-OF-FILE CLAUSE.
213900           AT END
214000*    NO ACTION -- FALLS THROUGH.
214100              CONTINUE
214200*    EVALUATE-CLAUSE ALTERNATIVE.
214300           WHEN FT-TICKER(FT-IDX) = TK-TICKER(TK-IDX)
214400*    TRANSFERS THE VALUE SHOWN BELOW.
214500              MOVE 'Y' TO WS-FUND-FOUND-SW
214600*    CLOSES THE SEARCH ABOVE.
214700        END-SEARCH
214800*    CLOSES THE IF OPENED ABOVE.
214900     END-IF.
215000
215100*    A PORTFOLIO-ONLY TICKER WITH NO FUNDAMENTALS RECORD GETS
215200*    ONE EXPLANATORY LINE AND IS SKIPPED -- NO RULES CAN BE
215300*    SCORED WITHOUT FINANCIAL HISTORY.
215400     IF NOT FUND-ENTRY-FOUND
215500*    BEGINS A CONDITIONAL TEST.
215600        IF LINE-COUNT + 1 > REPORT-MAX-LINES
215700           PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
215800        END-IF
215900        MOVE TK-TICKER(TK-IDX) TO SNF-TICKER
216000        MOVE SCR-NO-FUND-LINE  TO RPT-REC
216100        WRITE RPT-REC
216200        ADD 1 TO LINE-COUNT
216300        GO TO 210-EXIT
216400*    CLOSES THE IF OPENED ABOVE.
216500     END-IF.
216600
216700*    TICKER HAS FUNDAMENTALS -- COUNTS TOWARD THE CONTROL TOTAL
216800*    PRINTED AT THE BOTTOM OF THE SCORECARD SECTION.
216900     ADD 1 TO SCOR-TICKERS-EVALUATED.
217000
217100*    SIMPLE FIELD-TO-FIELD MOVE.
217200     MOVE FT-YEAR-COUNT(FT-IDX) TO WS-WINDOW-YEARS.
217300*    SIMPLE FIELD-TO-FIELD MOVE.
217400     MOVE 1                     TO WS-FIRST-IDX.
217500*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
217600     MOVE FT-YEAR-COUNT(FT-IDX) TO WS-LAST-IDX.
217700
217800*    INVOKES THE NAMED PARAGRAPH-RANGE.
217900     PERFORM 220-RULE-EQUITY-GROWING     THRU 220-EXIT.
218000*    INVOKES THE NAMED PARAGRAPH-RANGE.
218100     PERFORM 230-RULE-DEBT-TO-EQUITY     THRU 230-EXIT.
218200*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
218300     PERFORM 240-RULE-PROFIT-GROWING     THRU 240-EXIT.
218400*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
218500     PERFORM 250-RULE-ROE                THRU 250-EXIT.
218600*    INVOKES THE NAMED PARAGRAPH-RANGE.
218700     PERFORM 260-RULE-FCF-POSITIVE       THRU 260-EXIT.
218800*    INVOKES THE NAMED PARAGRAPH-RANGE.
218900     PERFORM 270-COMPUTE-AGGREGATE-SCORE THRU 270-EXIT.
219000*    INVOKES THE NAMED PARAGRAPH-RANGE.
219100     PERFORM 280-WRITE-SCORECARD-BLOCK   THRU 280-EXIT.
219200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
219300 210-EXIT.
219400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
219500     EXIT.
219600
219700*-----------------------------------------------------------*
219800*  220-RULE-EQUITY-GROWING -- BUFFETT RULE 1.  SHAREHOLDER
219900*  EQUITY MUST HAVE GROWN OVER THE TICKER'S WINDOW (2-5 YEARS
220000*  OF FUNDAMENTALS ON FILE).  WE MEASURE GROWTH AS A COMPOUND
220100*  ANNUAL RATE (CAGR) FROM WS-FIRST-IDX TO WS-LAST-IDX, NOT A
220200*  SIMPLE FIRST-VS-LAST COMPARE, SO A DIP-THEN-RECOVER YEAR IN
220300*  THE MIDDLE OF THE WINDOW DOES NOT BY ITSELF FAIL THE RULE.
220400*  RULE GRADES:
220500*    UNDECIDED -- FEWER THAN 2 YEARS ON FILE, OR EQUITY UNKNOWN
220600*                 AT EITHER END OF THE WINDOW.
220700*    PASS      -- CAGR COMPUTED AND POSITIVE.
220800*    FAIL      -- CAGR COMPUTED AND ZERO OR NEGATIVE.
220900*  (NOTE: THIS RULE NEVER FAILS ON INSUFFICIENT DATA -- ONLY
221000*  ON A COMPUTED NON-POSITIVE CAGR -- UNLIKE THE D/E RULE BELOW
221100*  WHICH DEFAULTS TO FAIL.  THIS ASYMMETRY IS DELIBERATE: A
221200*  MISSING GROWTH FIGURE IS GENUINELY UNKNOWN AND EARNS THE
221300*  BENEFIT OF THE DOUBT, WHILE A MISSING DEBT FIGURE IS TREATED
221400*  CONSERVATIVELY SINCE UNDISCLOSED LEVERAGE IS THE RISKIER
221500*  ASSUMPTION FOR THE TRUST DEPARTMENT TO MAKE.)
221600*-----------------------------------------------------------*
221700 220-RULE-EQUITY-GROWING.
221800*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
221900     MOVE 'UNDECIDED'         TO WS-RULE-VERDICT.
222000*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
222100     MOVE 'INSUFFICIENT DATA' TO WS-RULE-DETAIL.
222200
222300*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
222400     IF WS-WINDOW-YEARS >= 2
222500        AND FY-EQUITY-KNOWN(FT-IDX WS-FIRST-IDX)
222600        AND FY-EQUITY-KNOWN(FT-IDX WS-LAST-IDX)
222700        MOVE FY-EQUITY(FT-IDX WS-FIRST-IDX) TO WS-CAGR-FIRST
222800        MOVE FY-EQUITY(FT-IDX WS-LAST-IDX)  TO WS-CAGR-LAST
222900        COMPUTE WS-CAGR-PERIODS = WS-WINDOW-YEARS - 1
223000        PERFORM 400-COMPUTE-CAGR THRU 400-EXIT
223100        IF WS-CAGR-KNOWN
223200           COMPUTE WS-PCT-VALUE ROUNDED = WS-CAGR-RESULT * 100
223300           MOVE WS-PCT-VALUE TO WS-EDIT-PCT-SIGNED
223400           MOVE SPACES TO WS-RULE-DETAIL
223500           STRING 'CAGR ' WS-EDIT-PCT-SIGNED '%'
223600                  DELIMITED BY SIZE INTO WS-RULE-DETAIL
223700           IF WS-CAGR-RESULT > 0
223800              MOVE 'PASS' TO WS-RULE-VERDICT
223900           ELSE
224000              MOVE 'FAIL' TO WS-RULE-VERDICT
224100           END-IF
224200        END-IF
224300*    CLOSES THE IF OPENED ABOVE.
224400     END-IF.
224500
224600*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
224700     MOVE 'GROWING SHAREHOLDERS EQUITY' TO WS-RR-NAME(1).
224800*    SIMPLE FIELD-TO-FIELD MOVE.
224900     MOVE WS-RULE-VERDICT                TO WS-RR-VERDICT(1).
225000*    SIMPLE FIELD-TO-FIELD MOVE.
225100     MOVE WS-RULE-DETAIL                 TO WS-RR-DETAIL(1).
225200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
225300 220-EXIT.
225400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
225500     EXIT.
225600
225700*-----------------------------------------------------------*
225800*  230-RULE-DEBT-TO-EQUITY -- BUFFETT RULE 2.  TOTAL DEBT
225900*  DIVIDED BY SHAREHOLDER EQUITY, LATEST WINDOW YEAR ONLY
226000*  (NOT A MULTI-YEAR AVERAGE -- A COMPANY'S BALANCE-SHEET
226100*  LEVERAGE IS A POINT-IN-TIME MEASURE).  UNLIKE THE GROWTH
226200*  RULES, THIS ONE DEFAULTS TO FAIL -- NOT UNDECIDED -- WHEN
226300*  THE RATIO CANNOT BE COMPUTED (DEBT OR EQUITY UNKNOWN, OR
226400*  EQUITY IS ZERO).  A COMPANY THAT WILL NOT DISCLOSE ITS
226500*  LEVERAGE IS TREATED THE SAME AS ONE THAT FAILS THE TEST.
226600*  RULE GRADES:
226700*    PASS -- D/E RATIO BELOW 0.50 (LESS THAN 50 CENTS OF DEBT
226800*            PER DOLLAR OF EQUITY).
226900*    FAIL -- D/E RATIO 0.50 OR HIGHER, OR NOT COMPUTABLE.
227000*-----------------------------------------------------------*
227100 230-RULE-DEBT-TO-EQUITY.
227200*    SIMPLE FIELD-TO-FIELD MOVE.
227300     MOVE 'FAIL' TO WS-RULE-VERDICT.
227400*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
227500     MOVE 'N/A'  TO WS-RULE-DETAIL.
227600
227700*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
227800     IF FY-DEBT-KNOWN(FT-IDX WS-LAST-IDX)
227900        AND FY-EQUITY-KNOWN(FT-IDX WS-LAST-IDX)
228000        AND FY-EQUITY(FT-IDX WS-LAST-IDX) NOT = 0
228100        COMPUTE WS-DE-RATIO ROUNDED =
228200           FY-DEBT(FT-IDX WS-LAST-IDX) /
228300           FY-EQUITY(FT-IDX WS-LAST-IDX)
228400        MOVE WS-DE-RATIO TO WS-EDIT-RATIO
228500        MOVE SPACES TO WS-RULE-DETAIL
228600        STRING 'D/E ' WS-EDIT-RATIO
228700               DELIMITED BY SIZE INTO WS-RULE-DETAIL
228800        IF WS-DE-RATIO < 0.50
228900           MOVE 'PASS' TO WS-RULE-VERDICT
229000        ELSE
229100           MOVE 'FAIL' TO WS-RULE-VERDICT
229200        END-IF
229300*    CLOSES THE IF OPENED ABOVE.
229400     END-IF.
229500
229600*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
229700     MOVE 'DEBT-TO-EQUITY BELOW 50%' TO WS-RR-NAME(2).
229800*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
229900     MOVE WS-RULE-VERDICT             TO WS-RR-VERDICT(2).
230000*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
230100     MOVE WS-RULE-DETAIL              TO WS-RR-DETAIL(2).
230200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
230300 230-EXIT.
230400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
230500     EXIT.
230600
230700*-----------------------------------------------------------*
230800*  240-RULE-PROFIT-GROWING -- BUFFETT RULE 3.  SAME CAGR
230900*  TECHNIQUE AS 220 (SHARED VIA 400-COMPUTE-CAGR), APPLIED TO
231000*  NET INCOME INSTEAD OF EQUITY.  A COMPANY CAN GROW EQUITY
231100*  WHILE PROFIT STAGNATES (E.G. BY RETAINING EARNINGS AT A LOW
231200*  RETURN), SO THIS IS TRACKED AS A SEPARATE, INDEPENDENT RULE
231300*  RATHER THAN FOLDED INTO 220.
231400*  RULE GRADES: SAME THREE-WAY UNDECIDED/PASS/FAIL AS 220.
231500*-----------------------------------------------------------*
231600 240-RULE-PROFIT-GROWING.
231700*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
231800     MOVE 'UNDECIDED'         TO WS-RULE-VERDICT.
231900*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
232000     MOVE 'INSUFFICIENT DATA' TO WS-RULE-DETAIL.
232100
232200*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
232300     IF WS-WINDOW-YEARS >= 2
232400        AND FY-NET-INCOME-KNOWN(FT-IDX WS-FIRST-IDX)
232500        AND FY-NET-INCOME-KNOWN(FT-IDX WS-LAST-IDX)
232600        MOVE FY-NET-INCOME(FT-IDX WS-FIRST-IDX) TO WS-CAGR-FIRST
232700        MOVE FY-NET-INCOME(FT-IDX WS-LAST-IDX)  TO WS-CAGR-LAST
232800        COMPUTE WS-CAGR-PERIODS = WS-WINDOW-YEARS - 1
232900        PERFORM 400-COMPUTE-CAGR THRU 400-EXIT
233000        IF WS-CAGR-KNOWN
233100           COMPUTE WS-PCT-VALUE ROUNDED = WS-CAGR-RESULT * 100
233200           MOVE WS-PCT-VALUE TO WS-EDIT-PCT-SIGNED
233300           MOVE SPACES TO WS-RULE-DETAIL
233400           STRING 'CAGR ' WS-EDIT-PCT-SIGNED '%'
233500                  DELIMITED BY SIZE INTO WS-RULE-DETAIL
233600           IF WS-CAGR-RESULT > 0
233700              MOVE 'PASS' TO WS-RULE-VERDICT
233800           ELSE
233900              MOVE 'FAIL' TO WS-RULE-VERDICT
234000           END-IF
234100        END-IF
234200*    CLOSES THE IF OPENED ABOVE.
234300     END-IF.
234400
234500*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
234600     MOVE 'GROWING NET INCOME (PROFIT)' TO WS-RR-NAME(3).
234700*    SIMPLE FIELD-TO-FIELD MOVE.
234800     MOVE WS-RULE-VERDICT                TO WS-RR-VERDICT(3).
234900*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
235000     MOVE WS-RULE-DETAIL                  TO WS-RR-DETAIL(3).
235100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
235200 240-EXIT.
235300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
235400     EXIT.
235500
235600*-----------------------------------------------------------*
235700*  250-RULE-ROE -- BUFFETT RULE 4.  RETURN ON EQUITY MUST BE
235800*  15% OR BETTER IN AT LEAST 80% OF THE YEARS ON FILE (NOT
235900*  EVERY SINGLE YEAR -- ONE WEAK YEAR OUT OF FIVE DOES NOT
236000*  SINK THE RULE).  255-ACCUM-ONE-ROE-YEAR IS PERFORMED ONCE
236100*  PER WINDOW YEAR TO BUILD WS-DEFINED-COUNT (YEARS WHERE ROE
236200*  COULD BE COMPUTED AT ALL) AND WS-QUALIFY-COUNT (YEARS WHERE
236300*  ROE MET THE 15% BAR), AND TO ASSEMBLE THE PER-YEAR DETAIL
236400*  STRING PRINTED ON THE RULE LINE (E.G. "2021:18.2% 2022:N/A").
236500*  RULE GRADES:
236600*    UNDECIDED -- ROE COULD NOT BE COMPUTED FOR ANY YEAR IN
236700*                 THE WINDOW (WS-DEFINED-COUNT = 0).
236800*    PASS      -- QUALIFYING YEARS / DEFINED YEARS >= 0.80.
236900*    FAIL      -- OTHERWISE.
237000*-----------------------------------------------------------*
237100 250-RULE-ROE.
237200*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
237300     MOVE 0 TO WS-DEFINED-COUNT.
237400*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
237500     MOVE 0 TO WS-QUALIFY-COUNT.
237600*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
237700     MOVE 1 TO WS-DETAIL-PTR.
237800*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
237900     MOVE SPACES TO WS-RULE-DETAIL.
238000
238100*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
238200     PERFORM 255-ACCUM-ONE-ROE-YEAR THRU 255-EXIT
238300         VARYING WS-YR-SUB FROM 1 BY 1
238400         UNTIL WS-YR-SUB > WS-WINDOW-YEARS.
238500
238600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
238700     IF WS-DEFINED-COUNT = 0
238800        MOVE 'UNDECIDED'         TO WS-RULE-VERDICT
238900        MOVE 'INSUFFICIENT DATA' TO WS-RULE-DETAIL
239000*    ALTERNATE BRANCH.
239100     ELSE
239200        COMPUTE WS-PASS-RATIO ROUNDED =
239300           WS-QUALIFY-COUNT / WS-DEFINED-COUNT
239400        IF WS-PASS-RATIO >= 0.80
239500           MOVE 'PASS' TO WS-RULE-VERDICT
239600        ELSE
239700           MOVE 'FAIL' TO WS-RULE-VERDICT
239800        END-IF
239900*    CLOSES THE IF OPENED ABOVE.
240000     END-IF.
240100
240200*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
240300     MOVE 'ROE 15% OR BETTER (5Y)' TO WS-RR-NAME(4).
240400*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
240500     MOVE WS-RULE-VERDICT           TO WS-RR-VERDICT(4).
240600*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
240700     MOVE WS-RULE-DETAIL            TO WS-RR-DETAIL(4).
240800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
240900 250-EXIT.
241000*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
241100     EXIT.
241200
241300*  ONE PASS OF 255 PER WINDOW YEAR (SUBSCRIPTED BY WS-YR-SUB,
241400*  SET BY THE PERFORM VARYING IN 250 ABOVE).  A YEAR WITH
241500*  UNKNOWN EQUITY, ZERO EQUITY, OR UNKNOWN NET INCOME IS
241600*  SKIPPED ENTIRELY -- IT DOES NOT COUNT AGAINST WS-DEFINED-
241700*  COUNT AND ITS DETAIL SLOT SHOWS N/A RATHER THAN A COMPUTED
241800*  PERCENT.
241900 255-ACCUM-ONE-ROE-YEAR.
242000*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
242100     IF FY-EQUITY-KNOWN(FT-IDX WS-YR-SUB)
242200        AND FY-EQUITY(FT-IDX WS-YR-SUB) NOT = 0
242300        AND FY-NET-INCOME-KNOWN(FT-IDX WS-YR-SUB)
242400        ADD 1 TO WS-DEFINED-COUNT
242500        COMPUTE WS-ROE-YEAR ROUNDED =
242600           FY-NET-INCOME(FT-IDX WS-YR-SUB) /
242700           FY-EQUITY(FT-IDX WS-YR-SUB)
242800        IF WS-ROE-YEAR >= 0.15
242900           ADD 1 TO WS-QUALIFY-COUNT
243000        END-IF
243100        COMPUTE WS-PCT-VALUE-1DEC ROUNDED = WS-ROE-YEAR * 100
243200        MOVE WS-PCT-VALUE-1DEC TO WS-EDIT-PCT-1DEC-SGN
243300        STRING FY-YEAR(FT-IDX WS-YR-SUB) ':'
243400               WS-EDIT-PCT-1DEC-SGN '% '
243500               DELIMITED BY SIZE
243600               INTO WS-RULE-DETAIL
243700               WITH POINTER WS-DETAIL-PTR
243800*    ALTERNATE BRANCH.
243900     ELSE
244000        STRING FY-YEAR(FT-IDX WS-YR-SUB) ':N/A '
244100               DELIMITED BY SIZE
244200               INTO WS-RULE-DETAIL
244300               WITH POINTER WS-DETAIL-PTR
244400*    CLOSES THE IF OPENED ABOVE.
244500     END-IF.
244600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
244700 255-EXIT.
244800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
244900     EXIT.
245000
245100*-----------------------------------------------------------*
245200*  260-RULE-FCF-POSITIVE -- BUFFETT RULE 5.  FREE CASH FLOW
245300*  MUST BE POSITIVE IN EVERY SINGLE YEAR OF THE WINDOW -- THE
245400*  STRICTEST OF THE FIVE RULES (100% REQUIRED, NOT 80% AS IN
245500*  RULE 4).  265-CHECK-ONE-FCF-YEAR IS PERFORMED ONCE PER
245600*  WINDOW YEAR AND SIMPLY TALLIES WS-FCF-POS-COUNT; A YEAR
245700*  WITH FCF UNKNOWN OR ZERO/NEGATIVE DOES NOT ADD TO THE COUNT
245800*  (AND, UNIQUELY AMONG THE FIVE RULES, AN UNKNOWN YEAR HERE
245900*  STILL COUNTS AGAINST THE PASS RATIO -- IT IS NOT EXCLUDED
246000*  THE WAY AN UNKNOWN ROE YEAR IS IN 250/255 -- BECAUSE THE
246100*  DENOMINATOR BELOW IS WS-WINDOW-YEARS, NOT A DEFINED-COUNT).
246200*  RULE GRADES:
246300*    UNDECIDED -- NO FUNDAMENTALS YEARS ON FILE AT ALL.
246400*    PASS      -- POSITIVE FCF IN 100% OF THE WINDOW YEARS.
246500*    FAIL      -- OTHERWISE.
246600*-----------------------------------------------------------*
246700 260-RULE-FCF-POSITIVE.
246800*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
246900     MOVE 0 TO WS-FCF-POS-COUNT.
247000
247100*    PERFORM THRU -- PARAGRAPH RANGE, NOT A SINGLE PARAGRAPH.
247200     PERFORM 265-CHECK-ONE-FCF-YEAR THRU 265-EXIT
247300         VARYING WS-YR-SUB FROM 1 BY 1
247400         UNTIL WS-YR-SUB > WS-WINDOW-YEARS.
247500
247600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
247700     IF WS-WINDOW-YEARS = 0
247800        MOVE 'UNDECIDED'         TO WS-RULE-VERDICT
247900        MOVE 'INSUFFICIENT DATA' TO WS-RULE-DETAIL
248000*    ALTERNATE BRANCH.
248100     ELSE
248200        COMPUTE WS-PASS-RATIO ROUNDED =
248300           WS-FCF-POS-COUNT / WS-WINDOW-YEARS
248400        IF WS-PASS-RATIO = 1.00
248500           MOVE 'PASS' TO WS-RULE-VERDICT
248600        ELSE
248700           MOVE 'FAIL' TO WS-RULE-VERDICT
248800        END-IF
248900        COMPUTE WS-PCT-VALUE-0DEC ROUNDED = WS-PASS-RATIO * 100
249000        MOVE WS-PCT-VALUE-0DEC TO WS-EDIT-PCT-0DEC
249100        MOVE SPACES TO WS-RULE-DETAIL
249200        STRING 'POSITIVE_YEARS=' WS-EDIT-PCT-0DEC '%'
249300               DELIMITED BY SIZE INTO WS-RULE-DETAIL
249400*    CLOSES THE IF OPENED ABOVE.
249500     END-IF.
249600
249700*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
249800     MOVE 'FREE CASH FLOW POSITIVE (5Y)' TO WS-RR-NAME(5).
249900*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
250000     MOVE WS-RULE-VERDICT                 TO WS-RR-VERDICT(5).
250100*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
250200     MOVE WS-RULE-DETAIL                  TO WS-RR-DETAIL(5).
250300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
250400 260-EXIT.
250500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
250600     EXIT.
250700
250800*  ONE PASS PER WINDOW YEAR, SUBSCRIPTED BY WS-YR-SUB.
250900 265-CHECK-ONE-FCF-YEAR.
251000*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
251100     IF FY-FCF-KNOWN(FT-IDX WS-YR-SUB)
251200        AND FY-FCF(FT-IDX WS-YR-SUB) > 0
251300        ADD 1 TO WS-FCF-POS-COUNT
251400*    CLOSES THE IF OPENED ABOVE.
251500     END-IF.
251600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
251700 265-EXIT.
251800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
251900     EXIT.
252000
252100*-----------------------------------------------------------*
252200*  270-COMPUTE-AGGREGATE-SCORE -- ROLLS THE FIVE RULE VERDICTS
252300*  (WS-RR-VERDICT(1) THRU (5), ALREADY STORED BY 220-260) INTO
252400*  A SINGLE PASS-RATIO SCORE.  UNDECIDED RULES ARE EXCLUDED
252500*  FROM BOTH THE NUMERATOR AND THE DENOMINATOR -- ONLY RULES
252600*  THAT ACTUALLY GRADED PASS OR FAIL COUNT TOWARD THE SCORE.
252700*  IF EVERY RULE CAME BACK UNDECIDED (NO FUNDAMENTALS DEEP
252800*  ENOUGH TO GRADE ANYTHING) THE SCORE ITSELF IS UNDECIDED,
252900*  SIGNALLED BY WS-SCORE-KNOWN-SW = 'N', AND 280 PRINTS 'N/A'
253000*  RATHER THAN A PERCENT.
253100*-----------------------------------------------------------*
253200 270-COMPUTE-AGGREGATE-SCORE.
253300*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
253400     MOVE 0 TO WS-PASS-COUNT.
253500*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
253600     MOVE 0 TO WS-FAIL-COUNT.
253700
253800*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
253900     PERFORM 272-TALLY-ONE-RULE THRU 272-EXIT
254000         VARYING WS-RULE-IDX FROM 1 BY 1 UNTIL WS-RULE-IDX > 5.
254100
254200*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
254300     IF WS-PASS-COUNT + WS-FAIL-COUNT = 0
254400        MOVE 'N' TO WS-SCORE-KNOWN-SW
254500*    ALTERNATE BRANCH.
254600     ELSE
254700        COMPUTE WS-AGGREGATE-SCORE ROUNDED =
254800           WS-PASS-COUNT / (WS-PASS-COUNT + WS-FAIL-COUNT)
254900        MOVE 'Y' TO WS-SCORE-KNOWN-SW
255000*    CLOSES THE IF OPENED ABOVE.
255100     END-IF.
255200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
255300 270-EXIT.
255400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
255500     EXIT.
255600
255700*  ONE PASS PER SCORECARD RULE (SUBSCRIPTED BY WS-RULE-IDX,
255800*  1 THRU 5); 'UNDECIDED' VERDICTS FALL THROUGH BOTH IFS BELOW
255900*  AND ADD TO NEITHER COUNTER, PER THE EXCLUSION RULE ABOVE.
256000 272-TALLY-ONE-RULE.
256100*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
256200     IF WS-RR-VERDICT(WS-RULE-IDX) = 'PASS'
256300        ADD 1 TO WS-PASS-COUNT
256400*    CLOSES THE IF OPENED ABOVE.
256500     END-IF.
256600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
256700     IF WS-RR-VERDICT(WS-RULE-IDX) = 'FAIL'
256800        ADD 1 TO WS-FAIL-COUNT
256900*    CLOSES THE IF OPENED ABOVE.
257000     END-IF.
257100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
257200 272-EXIT.
257300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
257400     EXIT.
257500
257600*-----------------------------------------------------------*
257700*  280-WRITE-SCORECARD-BLOCK -- PRINTS ONE TICKER'S FULL
257800*  SCORECARD: A HEADING LINE, THE FIVE RULE LINES (VIA 285,
257900*  ONE PERFORM PER RULE), THE AGGREGATE SCORE LINE, AND A
258000*  BLANK SEPARATOR.  THE BLOCK IS EIGHT LINES WIDE (HEADING +
258100*  5 RULES + SCORE + BLANK), HENCE THE "+ 8" OVERFLOW TEST.
258200*-----------------------------------------------------------*
258300 280-WRITE-SCORECARD-BLOCK.
258400*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
258500     IF LINE-COUNT + 8 > REPORT-MAX-LINES
258600        PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
258700*    CLOSES THE IF OPENED ABOVE.
258800     END-IF.
258900
259000*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
259100     MOVE TK-TICKER(TK-IDX)  TO STH-TICKER.
259200*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
259300     MOVE FT-COMPANY(FT-IDX) TO STH-COMPANY.
259400*    SIMPLE FIELD-TO-FIELD MOVE.
259500     MOVE SCR-TICKER-HEADING TO RPT-REC.
259600*    WRITES THE ASSEMBLED LINE TO THE REPORT.
259700     WRITE RPT-REC.
259800*    ACCUMULATOR INCREMENTED BY ONE.
259900     ADD 1 TO LINE-COUNT.
260000
260100*    HANDS CONTROL TO THE HELPER PARAGRAPH BELOW.
260200     PERFORM 285-WRITE-ONE-RULE-LINE THRU 285-EXIT
260300         VARYING WS-RULE-IDX FROM 1 BY 1 UNTIL WS-RULE-IDX > 5.
260400
260500*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
260600     IF WS-SCORE-KNOWN
260700        COMPUTE WS-PCT-VALUE ROUNDED = WS-AGGREGATE-SCORE * 100
260800        MOVE WS-PCT-VALUE TO WS-EDIT-PCT-SIGNED
260900        MOVE SPACES TO SSL-SCORE
261000        STRING WS-EDIT-PCT-SIGNED '%' DELIMITED BY SIZE
261100               INTO SSL-SCORE
261200*    ALTERNATE BRANCH.
261300     ELSE
261400        MOVE 'N/A' TO SSL-SCORE
261500*    CLOSES THE IF OPENED ABOVE.
261600     END-IF.
261700*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
261800     MOVE SCR-SCORE-LINE TO RPT-REC.
261900*    WRITES THE ASSEMBLED LINE TO THE REPORT.
262000     WRITE RPT-REC.
262100*    ADDS INTO THE CONTROL TOTAL.
262200     ADD 1 TO LINE-COUNT.
262300
262400*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
262500     MOVE WS-BLANK-LINE TO RPT-REC.
262600*    WRITE STATEMENT -- RECORD WAS BUILT IN WORKING-STORAGE ABOVE.
262700     WRITE RPT-REC.
262800*    ADDS INTO THE CONTROL TOTAL.
262900     ADD 1 TO LINE-COUNT.
263000*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
263100 280-EXIT.
263200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
263300     EXIT.
263400
263500*  ONE PASS PER RULE, SUBSCRIPTED BY WS-RULE-IDX; SRL-RULE-NUM
263600*  IS SET FROM THE INDEX SO THE PRINTED LINE READS "1. ...",
263700*  "2. ...", ETC. IN THE ORDER THE RULES WERE EVALUATED.
263800 285-WRITE-ONE-RULE-LINE.
263900*    SETS THE INDEX FOR THE TABLE OPERATION BELOW.
264000     SET SRL-RULE-NUM TO WS-RULE-IDX.
264100*    SIMPLE FIELD-TO-FIELD MOVE.
264200     MOVE WS-RR-NAME(WS-RULE-IDX)    TO SRL-RULE-NAME.
264300*    SIMPLE FIELD-TO-FIELD MOVE.
264400     MOVE WS-RR-VERDICT(WS-RULE-IDX) TO SRL-VERDICT.
264500*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
264600     MOVE WS-RR-DETAIL(WS-RULE-IDX)  TO SRL-DETAIL.
264700*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
264800     MOVE SCR-RULE-LINE              TO RPT-REC.
264900*    WRITES THE ASSEMBLED LINE TO THE REPORT.
265000     WRITE RPT-REC.
265100*    RUNNING TOTAL UPDATE.
265200     ADD 1 TO LINE-COUNT.
265300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
265400 285-EXIT.
265500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
265600     EXIT.
265700
265800*-----------------------------------------------------------*
265900*  300-340  --  ENTRY-CHECK EVALUATION (CR-041).
266000*-----------------------------------------------------------*
266100 300-PRINT-ENTRY-CHECK-SECTION.
266200*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
266300     MOVE 'ENTRY-CHECK EVALUATION' TO WS-SECTION-TITLE.
266400*    INVOKES THE NAMED PARAGRAPH-RANGE.
266500     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
266600
266700*    HEADING PRINTS ONCE HERE; 310 REPRINTS IT ON A PAGE BREAK
266800*    THE SAME WAY 100/120 DO FOR THE VALUATION SECTION.
266900     MOVE ENT-HEADING-LINE TO RPT-REC.
267000*    WRITES THE ASSEMBLED LINE TO THE REPORT.
267100     WRITE RPT-REC.
267200*    ADDS INTO THE CONTROL TOTAL.
267300     ADD 1 TO LINE-COUNT.
267400
267500*    ONE DETAIL LINE PER TICKER IN TICKER-LIST, SAME DRIVER
267600*    TABLE AS THE SCORECARD SECTION USES.
267700     PERFORM 310-EVALUATE-ENTRY-CHECK-TICKER THRU 310-EXIT
267800         VARYING TK-IDX FROM 1 BY 1
267900         UNTIL TK-IDX > DISTINCT-TICKER-COUNT.
268000
268100*    CONTROL-TOTAL LINE AT THE BOTTOM OF THE SECTION.
268200     PERFORM 340-WRITE-ENTRY-CHECK-TOTALS THRU 340-EXIT.
268300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
268400 300-EXIT.
268500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
268600     EXIT.
268700
268800*  SAME SEARCH ALL / NO-FUNDAMENTALS SHORT-CIRCUIT PATTERN AS
268900*  210-EVALUATE-SCORECARD-TICKER; WS-LAST-IDX POINTS AT THE
269000*  NEWEST WINDOW YEAR, THE ONLY YEAR THE ENTRY CHECKS USE.
269100 310-EVALUATE-ENTRY-CHECK-TICKER.
269200*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
269300     MOVE 'N' TO WS-FUND-FOUND-SW.
269400*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
269500     IF FUND-TICKERS-LOADED > 0
269600        SET FT-IDX TO 1
269700        SEARCH ALL FUND-ENTRY
269800           AT END
269900              CONTINUE
270000           WHEN FT-TICKER(FT-IDX) = TK-TICKER(TK-IDX)
270100              MOVE 'Y' TO WS-FUND-FOUND-SW
270200        END-SEARCH
270300*    CLOSES THE IF OPENED ABOVE.
270400     END-IF.
270500
270600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
270700     IF NOT FUND-ENTRY-FOUND
270800        IF LINE-COUNT + 1 > REPORT-MAX-LINES
270900           PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
271000           MOVE ENT-HEADING-LINE TO RPT-REC
271100           WRITE RPT-REC
271200           ADD 1 TO LINE-COUNT
271300        END-IF
271400        MOVE TK-TICKER(TK-IDX) TO ENF-TICKER
271500        MOVE ENT-NO-FUND-LINE  TO RPT-REC
271600        WRITE RPT-REC
271700        ADD 1 TO LINE-COUNT
271800        GO TO 310-EXIT
271900*    CLOSES THE IF OPENED ABOVE.
272000     END-IF.
272100
272200*    ADDS INTO THE CONTROL TOTAL.
272300     ADD 1 TO ENTR-TICKERS-EVALUATED.
272400
272500*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
272600     MOVE FT-YEAR-COUNT(FT-IDX) TO WS-LAST-IDX.
272700
272800*    INVOKES THE NAMED PARAGRAPH-RANGE.
272900     PERFORM 315-DERIVE-ENTRY-VALUES  THRU 315-EXIT.
273000*    INVOKES THE NAMED PARAGRAPH-RANGE.
273100     PERFORM 320-CHECK-ENTRY-THRESHOLDS THRU 320-EXIT.
273200*    INVOKES THE NAMED PARAGRAPH-RANGE.
273300     PERFORM 330-WRITE-ENTRY-CHECK-DETAIL THRU 330-EXIT.
273400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
273500 310-EXIT.
273600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
273700     EXIT.
273800
273900*-----------------------------------------------------------*
274000*  315-DERIVE-ENTRY-VALUES -- COMPUTES THE PER-SHARE FIGURES
274100*  (EPS, BVPS, NCAV/SHARE) FROM THE LATEST WINDOW YEAR, LOOKS
274200*  UP THE CURRENT MARKET PRICE, AND DERIVES ALL THREE PASS
274300*  THRESHOLDS (80% OF BOOK, TWO-THIRDS OF NCAV, 70% OF
274400*  INDUSTRY P/E).  EVERY COMPUTE IS GUARDED BY THE KNOWN-SW
274500*  OF ITS INPUTS SO A MISSING FUNDAMENTAL NEVER PRODUCES A
274600*  BOGUS ZERO THAT LOOKS LIKE A REAL RESULT.
274700*-----------------------------------------------------------*
274800 315-DERIVE-ENTRY-VALUES.
274900*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
275000     MOVE 'N' TO WS-EPS-KNOWN-SW.
275100*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
275200     MOVE 'N' TO WS-BVPS-KNOWN-SW.
275300*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
275400     MOVE 'N' TO WS-NCAV-KNOWN-SW.
275500
275600*    ALL THREE PER-SHARE FIGURES NEED A KNOWN, NON-ZERO SHARE
275700*    COUNT -- IF SHARES OUTSTANDING IS MISSING, NONE OF EPS,
275800*    BVPS OR NCAV/SHARE CAN BE COMPUTED FOR THIS TICKER AT ALL.
275900     IF FY-SHARES-KNOWN(FT-IDX WS-LAST-IDX)
276000        AND FY-SHARES(FT-IDX WS-LAST-IDX) NOT = 0
276100
276200*        EARNINGS PER SHARE.
276300        IF FY-NET-INCOME-KNOWN(FT-IDX WS-LAST-IDX)
276400           COMPUTE WS-EPS ROUNDED =
276500              FY-NET-INCOME(FT-IDX WS-LAST-IDX) /
276600              FY-SHARES(FT-IDX WS-LAST-IDX)
276700           MOVE 'Y' TO WS-EPS-KNOWN-SW
276800        END-IF
276900
277000*        BOOK VALUE PER SHARE.
277100        IF FY-EQUITY-KNOWN(FT-IDX WS-LAST-IDX)
277200           COMPUTE WS-BVPS ROUNDED =
277300              FY-EQUITY(FT-IDX WS-LAST-IDX) /
277400              FY-SHARES(FT-IDX WS-LAST-IDX)
277500           MOVE 'Y' TO WS-BVPS-KNOWN-SW
277600        END-IF
277700
277800*        NET CURRENT ASSET VALUE PER SHARE (GRAHAM NET-NET).
277900        IF FY-CA-KNOWN(FT-IDX WS-LAST-IDX)
278000           AND FY-TL-KNOWN(FT-IDX WS-LAST-IDX)
278100           COMPUTE WS-NCAV-SHARE ROUNDED =
278200              (FY-CURRENT-ASSETS(FT-IDX WS-LAST-IDX) -
278300               FY-TOTAL-LIABILITIES(FT-IDX WS-LAST-IDX)) /
278400              FY-SHARES(FT-IDX WS-LAST-IDX)
278500           MOVE 'Y' TO WS-NCAV-KNOWN-SW
278600        END-IF
278700*    CLOSES THE IF OPENED ABOVE.
278800     END-IF.
278900
279000*    LOOK UP THE CURRENT MARKET PRICE -- THE ONE INPUT SHARED BY
279100*    ALL THREE ENTRY CHECKS.
279200     MOVE 'N' TO WS-CURR-PRICE-KNOWN-SW.
279300*    MOVE STATEMENT -- NO EDITING PERFORMED HERE.
279400     MOVE 'N' TO WS-PRICE-FOUND-SW.
279500*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
279600     IF PRICE-TICKERS-LOADED > 0
279700        SET PT-IDX TO 1
279800        SEARCH PRICE-ENTRY
279900           AT END
280000              CONTINUE
280100           WHEN PT-TICKER(PT-IDX) = TK-TICKER(TK-IDX)
280200              MOVE 'Y' TO WS-PRICE-FOUND-SW
280300        END-SEARCH
280400*    CLOSES THE IF OPENED ABOVE.
280500     END-IF.
280600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
280700     IF PRICE-ENTRY-FOUND AND PT-PRICE-KNOWN(PT-IDX)
280800        MOVE PT-PRICE(PT-IDX) TO WS-CURR-PRICE
280900        MOVE 'Y' TO WS-CURR-PRICE-KNOWN-SW
281000*    CLOSES THE IF OPENED ABOVE.
281100     END-IF.
281200
281300*    PRICE-TO-BOOK PASS LINE -- 0.80 * BVPS.
281400     MOVE 'N' TO WS-PB-THR-KNOWN-SW.
281500*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
281600     IF WS-BVPS-KNOWN
281700        COMPUTE WS-PB-THRESHOLD ROUNDED = 0.80 * WS-BVPS
281800        MOVE 'Y' TO WS-PB-THR-KNOWN-SW
281900*    CLOSES THE IF OPENED ABOVE.
282000     END-IF.
282100
282200*    NET-NET PASS LINE -- TWO-THIRDS OF NCAV/SHARE, PER GRAHAM.
282300     MOVE 'N' TO WS-NN-THR-KNOWN-SW.
282400*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
282500     IF WS-NCAV-KNOWN
282600        COMPUTE WS-NN-THRESHOLD ROUNDED =
282700           (2 / 3) * WS-NCAV-SHARE
282800        MOVE 'Y' TO WS-NN-THR-KNOWN-SW
282900*    CLOSES THE IF OPENED ABOVE.
283000     END-IF.
283100
283200*    THE COMPANY'S OWN TRAILING P/E -- ONLY COMPUTABLE WHEN BOTH
283300*    THE PRICE AND THE EPS ARE KNOWN AND EPS IS POSITIVE (A
283400*    NEGATIVE OR ZERO EPS MAKES P/E MEANINGLESS FOR THIS CHECK).
283500     MOVE 'N' TO WS-COMPANY-PE-KNOWN-SW.
283600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
283700     IF WS-CURR-PRICE-KNOWN
283800        AND WS-CURR-PRICE > 0
283900        AND WS-EPS-KNOWN
284000        AND WS-EPS > 0
284100        COMPUTE WS-COMPANY-PE ROUNDED = WS-CURR-PRICE / WS-EPS
284200        MOVE 'Y' TO WS-COMPANY-PE-KNOWN-SW
284300*    CLOSES THE IF OPENED ABOVE.
284400     END-IF.
284500
284600*    RELATIVE-P/E PASS LINE -- 0.70 * INDUSTRY-AVERAGE P/E FROM
284700*    THE PARAMETER FILE.
284800     MOVE 'N' TO WS-PE-THR-KNOWN-SW.
284900*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
285000     IF WS-INDUSTRY-PE > 0
285100        COMPUTE WS-PE-THRESHOLD ROUNDED = 0.70 * WS-INDUSTRY-PE
285200        MOVE 'Y' TO WS-PE-THR-KNOWN-SW
285300*    CLOSES THE IF OPENED ABOVE.
285400     END-IF.
285500*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
285600 315-EXIT.
285700*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
285800     EXIT.
285900
286000*-----------------------------------------------------------*
286100*  320-CHECK-ENTRY-THRESHOLDS -- GRADES THE THREE INDEPENDENT
286200*  BUFFETT/GRAHAM ENTRY CHECKS (PRICE-TO-BOOK, NET-NET, AND
286300*  RELATIVE P/E) AND THEN THE OVERALL ANY-PASS VERDICT.  EACH
286400*  CHECK'S VERDICT STARTS AT '-' (N/A) AND ONLY BECOMES PASS
286500*  OR FAIL WHEN BOTH THE CURRENT PRICE (OR COMPANY P/E) AND
286600*  THE MATCHING THRESHOLD ARE KNOWN.  ANY-PASS IS 'PASS' IF AT
286700*  LEAST ONE OF THE THREE CAME BACK PASS, REGARDLESS OF
286800*  WHETHER THE OTHER TWO ARE FAIL OR N/A.
286900*-----------------------------------------------------------*
287000 320-CHECK-ENTRY-THRESHOLDS.
287100*    CHECK 1 -- PRICE-TO-BOOK.  PASSES WHEN THE CURRENT PRICE IS
287200*    AT OR BELOW 80% OF BOOK VALUE PER SHARE.
287300     MOVE '-' TO WS-PB-VERDICT.
287400*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
287500     IF WS-CURR-PRICE-KNOWN AND WS-PB-THR-KNOWN
287600        IF WS-CURR-PRICE <= WS-PB-THRESHOLD
287700           MOVE 'PASS' TO WS-PB-VERDICT
287800        ELSE
287900           MOVE 'FAIL' TO WS-PB-VERDICT
288000        END-IF
288100*    CLOSES THE IF OPENED ABOVE.
288200     END-IF.
288300
288400*    CHECK 2 -- GRAHAM NET-NET.  PASSES WHEN THE CURRENT PRICE IS
288500*    AT OR BELOW TWO-THIRDS OF NET CURRENT ASSET VALUE PER SHARE.
288600     MOVE '-' TO WS-NN-VERDICT.
288700*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
288800     IF WS-CURR-PRICE-KNOWN AND WS-NN-THR-KNOWN
288900        IF WS-CURR-PRICE <= WS-NN-THRESHOLD
289000           MOVE 'PASS' TO WS-NN-VERDICT
289100        ELSE
289200           MOVE 'FAIL' TO WS-NN-VERDICT
289300        END-IF
289400*    CLOSES THE IF OPENED ABOVE.
289500     END-IF.
289600
289700*    CHECK 3 -- RELATIVE P/E.  PASSES WHEN THE COMPANY'S OWN P/E
289800*    IS AT OR BELOW 70% OF THE INDUSTRY-AVERAGE P/E.
289900     MOVE '-' TO WS-PE-VERDICT.
290000*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
290100     IF WS-COMPANY-PE-KNOWN AND WS-PE-THR-KNOWN
290200        IF WS-COMPANY-PE <= WS-PE-THRESHOLD
290300           MOVE 'PASS' TO WS-PE-VERDICT
290400        ELSE
290500           MOVE 'FAIL' TO WS-PE-VERDICT
290600        END-IF
290700*    CLOSES THE IF OPENED ABOVE.
290800     END-IF.
290900
291000*    ANY-PASS -- 'PASS' IF ANY OF THE THREE ABOVE CAME BACK
291100*    'PASS'.  NOTE THIS EVALUATE FALLS TO 'FAIL' (NOT 'N/A')
291200*    WHENEVER NONE OF THE THREE PASSED, EVEN IF ALL THREE WERE
291300*    THEMSELVES '-' (N/A) FOR LACK OF DATA -- THE RESEARCH DESK
291400*    WANTS A CLEAN GO/NO-GO FLAG HERE, SO THE ANY-PASS COLUMN
291500*    CARRIES ONLY TWO STATES, PASS OR FAIL.
291600     IF WS-PB-VERDICT = 'PASS'
291700        OR WS-NN-VERDICT = 'PASS'
291800        OR WS-PE-VERDICT = 'PASS'
291900        MOVE 'PASS' TO WS-ANY-PASS-VERDICT
292000        ADD 1 TO ENTR-ANY-PASS-COUNT
292100*    ALTERNATE BRANCH.
292200     ELSE
292300        MOVE 'FAIL' TO WS-ANY-PASS-VERDICT
292400*    CLOSES THE IF OPENED ABOVE.
292500     END-IF.
292600*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
292700 320-EXIT.
292800*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
292900     EXIT.
293000
293100*  PRINTS ONE LINE PER TICKER -- PRICE, BOOK VALUE, P/B
293200*  THRESHOLD/VERDICT, NCAV, NET-NET THRESHOLD/VERDICT, EPS,
293300*  INDUSTRY P/E, COMPANY P/E, RELATIVE-P/E THRESHOLD/VERDICT,
293400*  AND THE OVERALL ANY-PASS COLUMN, IN THAT EXACT ORDER.
293500 330-WRITE-ENTRY-CHECK-DETAIL.
293600*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
293700     IF LINE-COUNT + 1 > REPORT-MAX-LINES
293800        PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
293900        MOVE ENT-HEADING-LINE TO RPT-REC
294000        WRITE RPT-REC
294100        ADD 1 TO LINE-COUNT
294200*    CLOSES THE IF OPENED ABOVE.
294300     END-IF.
294400
294500*    SIMPLE FIELD-TO-FIELD MOVE.
294600     MOVE TK-TICKER(TK-IDX) TO EDL-TICKER.
294700
294800*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
294900     IF WS-CURR-PRICE-KNOWN
295000        MOVE WS-CURR-PRICE TO WS-EDIT-9WIDE
295100        MOVE WS-EDIT-9WIDE TO EDL-PRICE
295200*    ALTERNATE BRANCH.
295300     ELSE
295400        MOVE 'N/A' TO EDL-PRICE
295500*    CLOSES THE IF OPENED ABOVE.
295600     END-IF.
295700
295800*    BOOK VALUE PER SHARE COLUMN.
295900     IF WS-BVPS-KNOWN
296000        MOVE WS-BVPS TO WS-EDIT-9WIDE
296100        MOVE WS-EDIT-9WIDE TO EDL-BVPS
296200*    ALTERNATE BRANCH.
296300     ELSE
296400        MOVE 'N/A' TO EDL-BVPS
296500*    CLOSES THE IF OPENED ABOVE.
296600     END-IF.
296700
296800*    PRICE-TO-BOOK THRESHOLD AND VERDICT COLUMNS.
296900     IF WS-PB-THR-KNOWN
297000        MOVE WS-PB-THRESHOLD TO WS-EDIT-9WIDE
297100        MOVE WS-EDIT-9WIDE TO EDL-PB-THR
297200*    ALTERNATE BRANCH.
297300     ELSE
297400        MOVE 'N/A' TO EDL-PB-THR
297500*    CLOSES THE IF OPENED ABOVE.
297600     END-IF.
297700*    SIMPLE FIELD-TO-FIELD MOVE.
297800     MOVE WS-PB-VERDICT TO EDL-PB-VRD.
297900
298000*    NET CURRENT ASSET VALUE PER SHARE COLUMN.
298100     IF WS-NCAV-KNOWN
298200        MOVE WS-NCAV-SHARE TO WS-EDIT-9WIDE
298300        MOVE WS-EDIT-9WIDE TO EDL-NCAV
298400*    ALTERNATE BRANCH.
298500     ELSE
298600        MOVE 'N/A' TO EDL-NCAV
298700*    CLOSES THE IF OPENED ABOVE.
298800     END-IF.
298900
299000*    NET-NET THRESHOLD AND VERDICT COLUMNS.
299100     IF WS-NN-THR-KNOWN
299200        MOVE WS-NN-THRESHOLD TO WS-EDIT-9WIDE
299300        MOVE WS-EDIT-9WIDE TO EDL-NN-THR
299400*    ALTERNATE BRANCH.
299500     ELSE
299600        MOVE 'N/A' TO EDL-NN-THR
299700*    CLOSES THE IF OPENED ABOVE.
299800     END-IF.
299900*    SIMPLE FIELD-TO-FIELD MOVE.
300000     MOVE WS-NN-VERDICT TO EDL-NN-VRD.
300100
300200*    EARNINGS PER SHARE COLUMN.
300300     IF WS-EPS-KNOWN
300400        MOVE WS-EPS TO WS-EDIT-9WIDE
300500        MOVE WS-EDIT-9WIDE TO EDL-EPS
300600*    ALTERNATE BRANCH.
300700     ELSE
300800        MOVE 'N/A' TO EDL-EPS
300900*    CLOSES THE IF OPENED ABOVE.
301000     END-IF.
301100
301200*    INDUSTRY P/E IS ALWAYS KNOWN (VALUE-CLAUSE DEFAULT OR
301300*    PARAMETER FILE) SO THIS COLUMN NEVER SHOWS N/A.
301400     MOVE WS-INDUSTRY-PE TO WS-EDIT-IND-PE.
301500*    SIMPLE FIELD-TO-FIELD MOVE.
301600     MOVE WS-EDIT-IND-PE TO EDL-IND-PE.
301700
301800*    COMPANY P/E COLUMN.
301900     IF WS-COMPANY-PE-KNOWN
302000        MOVE WS-COMPANY-PE TO WS-EDIT-9WIDE
302100        MOVE WS-EDIT-9WIDE TO EDL-CO-PE
302200*    ALTERNATE BRANCH.
302300     ELSE
302400        MOVE 'N/A' TO EDL-CO-PE
302500*    CLOSES THE IF OPENED ABOVE.
302600     END-IF.
302700
302800*    RELATIVE-P/E THRESHOLD AND VERDICT COLUMNS.
302900     IF WS-PE-THR-KNOWN
303000        MOVE WS-PE-THRESHOLD TO WS-EDIT-9WIDE
303100        MOVE WS-EDIT-9WIDE TO EDL-PE-THR
303200*    ALTERNATE BRANCH.
303300     ELSE
303400        MOVE 'N/A' TO EDL-PE-THR
303500*    CLOSES THE IF OPENED ABOVE.
303600     END-IF.
303700*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
303800     MOVE WS-PE-VERDICT TO EDL-PE-VRD.
303900
304000*    OVERALL ANY-PASS COLUMN.
304100     MOVE WS-ANY-PASS-VERDICT TO EDL-ANY-PASS.
304200
304300*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
304400     MOVE ENT-DETAIL-LINE TO RPT-REC.
304500*    WRITES THE ASSEMBLED LINE TO THE REPORT.
304600     WRITE RPT-REC.
304700*    ACCUMULATOR INCREMENTED BY ONE.
304800     ADD 1 TO LINE-COUNT.
304900*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
305000 330-EXIT.
305100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
305200     EXIT.
305300
305400*-----------------------------------------------------------*
305500*  340-WRITE-ENTRY-CHECK-TOTALS -- CLOSES OUT THE ENTRY-CHECK
305600*  SECTION FOR THIS TICKER'S PORTFOLIO WITH A ONE-LINE FOOTING
305700*  SHOWING HOW MANY
305800*  TICKERS WERE EVALUATED AND HOW MANY OF THOSE CAME BACK
305900*  ANY-PASS = 'PASS'.  ENTR-TICKERS-EVALUATED AND ENTR-ANY-PASS-
306000*  COUNT ARE ACCUMULATED ONE TICKER AT A TIME IN 320-CHECK-
306100*  ENTRY-THRESHOLDS -- THIS PARAGRAPH ONLY FORMATS AND PRINTS
306200*  THE RUNNING TOTALS, IT DOES NOT COMPUTE THEM.
306300*-----------------------------------------------------------*
306400 340-WRITE-ENTRY-CHECK-TOTALS.
306500*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
306600     IF LINE-COUNT + 1 > REPORT-MAX-LINES
306700        PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
306800*    CLOSES THE IF OPENED ABOVE.
306900     END-IF.
307000
307100*    MOVES THE FIELD INTO PLACE FOR THE PRINT LINE.
307200     MOVE ENTR-TICKERS-EVALUATED TO ECL-EVALUATED.
307300*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
307400     MOVE ENTR-ANY-PASS-COUNT    TO ECL-ANY-PASS.
307500*    COPIES THE VALUE DOWN TO THE WORK FIELD BELOW.
307600     MOVE ENT-COUNT-LINE         TO RPT-REC.
307700*    WRITES THE ASSEMBLED LINE TO THE REPORT.
307800     WRITE RPT-REC.
307900*    ADDS INTO THE CONTROL TOTAL.
308000     ADD 1 TO LINE-COUNT.
308100*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
308200 340-EXIT.
308300*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
308400     EXIT.
308500
308600*-----------------------------------------------------------*
308700*  400-COMPUTE-CAGR  --  SHARED HELPER FOR THE EQUITY-GROWING
308800*  AND PROFIT-GROWING RULES.  UNDEFINED WHEN EITHER ENDPOINT
308900*  IS ZERO/NEGATIVE OR THE PERIOD COUNT IS ZERO.
309000*  THE CALLER LOADS WS-CAGR-FIRST (OLDEST KNOWN YEAR'S FIGURE),
309100*  WS-CAGR-LAST (NEWEST KNOWN YEAR'S FIGURE) AND WS-CAGR-PERIODS
309200*  (NUMBER OF YEAR-TO-YEAR STEPS BETWEEN THEM) BEFORE THE
309300*  PERFORM, THEN TESTS WS-CAGR-KNOWN-SW AND READS WS-CAGR-RESULT
309400*  ON RETURN.  THE FORMULA IS THE STANDARD COMPOUND ANNUAL
309500*  GROWTH RATE: (LAST / FIRST) ** (1 / PERIODS) - 1, EXPRESSED
309600*  AS A DECIMAL FRACTION (0.10 = TEN PERCENT PER YEAR).
309700*-----------------------------------------------------------*
309800 400-COMPUTE-CAGR.
309900*    SIMPLE FIELD-TO-FIELD MOVE.
310000     MOVE 'N' TO WS-CAGR-KNOWN-SW.
310100*    CONDITIONAL TEST -- SEE THE BANNER ABOVE FOR THE RULE.
310200     IF WS-CAGR-FIRST > 0
310300        AND WS-CAGR-LAST > 0
310400        AND WS-CAGR-PERIODS > 0
310500        COMPUTE WS-CAGR-RATIO ROUNDED =
310600           WS-CAGR-LAST / WS-CAGR-FIRST
310700        COMPUTE WS-CAGR-RESULT ROUNDED =
310800           (WS-CAGR-RATIO ** (1 / WS-CAGR-PERIODS)) - 1
310900        MOVE 'Y' TO WS-CAGR-KNOWN-SW
311000*    CLOSES THE IF OPENED ABOVE.
311100     END-IF.
311200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
311300 400-EXIT.
311400*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
311500     EXIT.
311600
311700*-----------------------------------------------------------*
311800*  900-CLEANUP -- END-OF-JOB HOUSEKEEPING.  DISPLAYS THE RUN
311900*  CONTROL COUNTS TO SYSOUT FOR OPERATOR VERIFICATION AGAINST
312000*  THE INPUT FILE RECORD COUNTS ON THE JCL LISTING, THEN CLOSES
312100*  ALL FOUR INPUT FILES AND THE REPORT FILE IN THE SAME ORDER
312200*  THEY WERE OPENED BY 000-HOUSEKEEPING.
312300*-----------------------------------------------------------*
312400 900-CLEANUP.
312500*    CONSOLE MESSAGE FOR THE OPERATOR LOG.
312600     DISPLAY 'STKEVAL - CLEAN-UP'.
312700*    CONSOLE MESSAGE FOR THE OPERATOR LOG.
312800     DISPLAY 'FUND RECORDS READ ........... ' FUND-RECS-READ.
312900*    CONSOLE MESSAGE FOR THE OPERATOR LOG.
313000     DISPLAY 'FUND TICKERS LOADED .......... ' FUND-TICKERS-LOADED.
313100*    CONSOLE MESSAGE FOR THE OPERATOR LOG.
313200     DISPLAY 'PORTFOLIO RECORDS READ ....... ' PORT-RECS-READ.
313300*    CONSOLE MESSAGE FOR THE OPERATOR LOG.
313400     DISPLAY 'DISTINCT TICKERS ............. ' DISTINCT-TICKER-COUNT.
313500*    CLOSES THE FILE AT END OF RUN.
313600     CLOSE FUND-FILE.
313700*    CLOSE IN THE REVERSE OF OPEN ORDER IS NOT REQUIRED BY THE
313800*    COMPILER -- THIS SHOP CLOSES IN THE SAME ORDER IT OPENED,
313900*    PURELY BY CONVENTION, TO KEEP THE OPEN/CLOSE LISTS IN
314000*    000-HOUSEKEEPING AND 900-CLEANUP EASY TO EYEBALL TOGETHER.
314100     CLOSE PORT-FILE.
314200*    CLOSES THE FILE AT END OF RUN.
314300     CLOSE PRICE-FILE.
314400*    CLOSES THE FILE AT END OF RUN.
314500     CLOSE PARM-FILE.
314600*    CLOSES THE FILE AT END OF RUN.
314700     CLOSE RPT-FILE.
314800*    CONSOLE MESSAGE FOR THE OPERATOR LOG.
314900     DISPLAY 'STKEVAL - NORMAL END OF JOB'.
315000*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
315100 900-EXIT.
315200*    END OF THE PARAGRAPH-RANGE -- CONTROL RETURNS TO THE PERFORMER.
315300     EXIT.
