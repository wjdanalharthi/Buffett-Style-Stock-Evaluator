000100***************************************************************
000200*  STKHOLD  --  PORTFOLIO INPUT RECORD  (ONE PER HOLDING)
000300*  TICKER, SHARES AND AVG-COST ARE REQUIRED -- STKEVAL REJECTS
000400*  THE VALUATION SECTION IF ANY RECORD ARRIVES WITHOUT THEM
000500*  (SEE 087-VALIDATE-PORT-REC).  THE X-VIEW REDEFINES LET THE
000600*  VALIDATION TEST FOR AN ALL-SPACE (UNPUNCHED) FIELD WITHOUT
000700*  DISTURBING THE NUMERIC PICTURE USED EVERYWHERE ELSE.
000800***************************************************************
000900 01  PORT-REC-IN.
001000*    TEN-CHARACTER TICKER SYMBOL.  A SUFFIX AFTER A PERIOD
001100*    (E.G. ".TO", ".L") IDENTIFIES A NON-USD LISTING -- SEE
001200*    115-DERIVE-CURRENCY IN STKEVAL.CBL.
001300     05  PH-TICKER              PIC X(10).
001400*    COMPANY NAME, ECHOED ONTO THE VALUATION DETAIL LINE.
001500     05  PH-COMPANY             PIC X(30).
001600*    FREE-FORM SECTOR LABEL, TRUNCATED TO FOUR CHARACTERS ON
001700*    THE PRINTED DETAIL LINE.
001800     05  PH-SECTOR              PIC X(20).
001900*    SHARES HELD, TWO DECIMALS (FRACTIONAL SHARES ALLOWED).
002000     05  PH-SHARES              PIC 9(9)V99.
002100     05  PH-SHARES-X REDEFINES PH-SHARES
002200                                PIC X(11).
002300*    AVERAGE COST BASIS PER SHARE, TWO DECIMALS.
002400     05  PH-AVG-COST            PIC 9(7)V99.
002500     05  PH-AVG-COST-X REDEFINES PH-AVG-COST
002600                                PIC X(9).
002700     05  FILLER                 PIC X(20).
